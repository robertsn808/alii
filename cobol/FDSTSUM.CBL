000100*--------------------------------------------------------
000200* FDSTSUM.CBL
000300* Print line for one staff member's performance totals.
000400*--------------------------------------------------------
000500 FD  STAFF-PERFORMANCE-REPORT
000600     LABEL RECORDS ARE OMITTED.
000700 01  STAFF-PERFORMANCE-SUMMARY-LINE.
000800     05  SPL-EMPLOYEE-ID           PIC X(50).
000900     05  FILLER                    PIC X(03).
001000     05  SPL-STAFF-NAME            PIC X(201).
001100     05  FILLER                    PIC X(03).
001200     05  SPL-TRANSACTION-COUNT     PIC 9(6).
001300     05  FILLER                    PIC X(03).
001400     05  SPL-TOTAL-SALES           PIC 9(6).99.
001500     05  FILLER                    PIC X(03).
001600     05  SPL-AVG-TRANSACTION-AMT   PIC 9(6).99.
001700     05  FILLER                    PIC X(03).
001800     05  SPL-CASH-HANDLED          PIC 9(6).99.
001900     05  FILLER                    PIC X(10).
