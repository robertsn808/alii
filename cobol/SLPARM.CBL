000100*--------------------------------------------------------
000200* SLPARM.CBL
000300* FILE-CONTROL entry for the run-parameter card.  One
000400* 80-byte card tells a summary or report program which
000500* date, date range, or staff member to run for.
000600*--------------------------------------------------------
000700     SELECT PARM-CARD-FILE
000800         ASSIGN TO "PARMCARD"
000900         ORGANIZATION IS LINE SEQUENTIAL.
