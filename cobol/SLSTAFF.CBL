000100*--------------------------------------------------------
000200* SLSTAFF.CBL
000300* FILE-CONTROL entry for the staff master file.
000400* Copied into every program that looks up or lists staff.
000500*--------------------------------------------------------
000600     SELECT STAFF-FILE
000700         ASSIGN TO "STAFFFIL"
000800         ORGANIZATION IS LINE SEQUENTIAL.
