000100*--------------------------------------------------------
000200* FDDSSUM.CBL
000300* Print line for one date's worth of sales activity.
000400*--------------------------------------------------------
000500 FD  DAILY-SALES-SUMMARY-REPORT
000600     LABEL RECORDS ARE OMITTED.
000700 01  DAILY-SALES-SUMMARY-LINE.
000800     05  DSL-SUMMARY-DATE          PIC 9(8).
000900     05  FILLER                    PIC X(04).
001000     05  DSL-TRANSACTION-COUNT     PIC 9(6).
001100     05  FILLER                    PIC X(03).
001200     05  DSL-TOTAL-SALES           PIC 9(6).99.
001300     05  FILLER                    PIC X(03).
001400     05  DSL-CASH-SALES            PIC 9(6).99.
001500     05  FILLER                    PIC X(03).
001600     05  DSL-CARD-SALES            PIC 9(6).99.
001700     05  FILLER                    PIC X(03).
001800     05  DSL-NFC-SALES             PIC 9(6).99.
001900     05  FILLER                    PIC X(03).
002000     05  DSL-QR-SALES              PIC 9(6).99.
002100     05  FILLER                    PIC X(03).
002200     05  DSL-TOTAL-TAX             PIC 9(6).99.
002300     05  FILLER                    PIC X(10).
