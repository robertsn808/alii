000100*================================================================
000200* TRNPOST1 -- Post one batch of register transactions to the
000300* sales ledger.
000400*
000500* Input is two flat capture files written by the point-of-sale
000600* extract job: one unposted header record per transaction, and
000700* one unposted line-item record per item rung up on that
000800* transaction (zero to many).  Output is the two permanent ledger
000900* files SLTRNHD/SLTRNIT read by every downstream summary and
001000* report program in this system.  Nothing else in the shop writes
001100* to the ledger files -- this is the only program that does, which
001200* is why all of the money-field and staff-lookup edits live here
001300* and nowhere else.
001400*================================================================
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     TRNPOST1.
001700 AUTHOR.         R WAIALAE.
001800 INSTALLATION.   ALI'I FISH MARKET - DATA PROCESSING.
001900 DATE-WRITTEN.   06/14/88.
002000 DATE-COMPILED.
002100 SECURITY.       COMPANY CONFIDENTIAL.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*----------------------------------------------------------------
002500* 06/14/88  RW   ORIGINAL PROGRAM -- REPLACES THE HAND-WRITTEN
002600*                RECEIPT BOOK POSTING.  ONE CAPTURE RECORD IN,
002700*                ONE LEDGER RECORD OUT.
002800* 09/02/88  RW   ADDED STAFF-NOT-FOUND REJECT PER MGR REQUEST --
002900*                PREVIOUSLY A BAD EMPLOYEE ID JUST ABENDED.
003000* 02/11/89  RW   ADDED CASH-RECEIVED / CHANGE-GIVEN COMPUTATION
003100*                FOR CASH SALES.  TICKET AF-0114.
003200* 11/30/90  DKL  REJECT BLANK TRANSACTION-ID OR RECEIPT-NUMBER.
003300*                TICKET AF-0188.
003400* 07/19/91  DKL  VALIDATED PAYMENT-METHOD AGAINST THE FOUR VALID
003500*                CODES -- A BAD CODE WAS SLIPPING THROUGH.
003600* 04/02/93  MKA  STAFF TABLE RAISED FROM 100 TO 200 ENTRIES,
003700*                SECOND STORE OPENED IN KAILUA.  TICKET AF-0261.
003800* 08/05/94  MKA  ITEM LINES NOW DRAINED EVEN WHEN THE HEADER IS
003900*                REJECTED, SO THE NEXT HEADER DOESN'T PICK UP
004000*                SOMEBODY ELSE'S ITEM LINES.
004100* 03/14/96  MKA  DISPLAY A RUN TOTAL OF RECORDS POSTED VS
004200*                REJECTED AT END OF RUN.  TICKET AF-0309.
004300* 11/21/97  JPK  CHANGE-GIVEN POSTED AS COMPUTED EVEN WHEN THE
004400*                CUSTOMER WAS UNDER-TENDERED -- PER MGR, DO NOT
004500*                FLOOR IT AT ZERO.
004600* 06/03/98  JPK  Y2K REMEDIATION -- TRANSACTION-DATE AND
004700*                CREATED-AT CONFIRMED FULL 4-DIGIT CCYY ON BOTH
004800*                CAPTURE AND LEDGER RECORDS.  TICKET AF-0347.
004900* 01/07/99  JPK  Y2K SIGN-OFF -- NO WINDOWING LOGIC IN THIS
005000*                PROGRAM, NONE NEEDED.  TICKET AF-0347.
005100* 05/22/01  TNH  NFC PAYMENT METHOD ADDED ALONGSIDE CASH, CARD
005200*                AND QR.  TICKET AF-0402.
005300* 08/14/02  TNH  AUDIT AF-0415 -- THE HEADER EDIT NEVER CHECKED
005400*                FOR A NEGATIVE SUBTOTAL, TAX, TOTAL OR
005500*                CASH-RECEIVED, AND THE ITEM LINES WERE POSTED
005600*                WITH NO EDIT AT ALL (BLANK ITEM NAME, NEGATIVE
005700*                PRICE AND ZERO QUANTITY ALL WENT STRAIGHT TO THE
005800*                LEDGER).  ADDED 220- AND NEW 265- EDITS AND
005900*                RESTRUCTURED 210- SO A BAD ITEM LINE PULLS THE
006000*                WHOLE HEADER BACK OUT OF THE ACCEPT PATH BEFORE
006100*                THE HEADER RECORD IS WRITTEN.
006200*----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100* STAFF-FILE is the permanent roster, indexed elsewhere, read
007200* straight through here to build the in-memory lookup table.
007300     COPY "SLSTAFF.CBL".
007400
007500* The two capture files are LINE SEQUENTIAL because that is how
007600* the extract job on the register side writes them -- plain flat
007700* text, one record per line, no blocking.
007800     SELECT TRANS-CAPTURE-FILE
007900         ASSIGN TO "TRANCAP"
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT ITEM-CAPTURE-FILE
008300         ASSIGN TO "ITEMCAP"
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600* The permanent ledger files this program writes to.
008700     COPY "SLTRNHD.CBL".
008800
008900     COPY "SLTRNIT.CBL".
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400     COPY "FDSTAFF.CBL".
009500
009600*----------------------------------------------------------------
009700* Unposted register capture -- fields arrive from the point of
009800* sale exactly as rung up.  LINE-TOTAL and CHANGE-GIVEN are not
009900* trusted from the register; this program is the only place
010000* that sets them.  None of the money or item fields below are
010100* edited by the extract job -- a bad value reaches this program
010200* exactly as the cashier's terminal sent it, so every edit the
010300* business rules require has to happen in here before posting.
010400*----------------------------------------------------------------
010500 FD  TRANS-CAPTURE-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  CAPTURE-HEADER-RECORD.
010800     05  CAP-TRANSACTION-ID        PIC X(100).
010900     05  CAP-RECEIPT-NUMBER        PIC X(20).
011000     05  CAP-STAFF-EMPLOYEE-ID     PIC X(50).
011100     05  CAP-PAYMENT-METHOD        PIC X(4).
011200     05  CAP-SUBTOTAL              PIC S9(8)V99 COMP-3.
011300     05  CAP-TAX-AMOUNT            PIC S9(8)V99 COMP-3.
011400     05  CAP-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
011500     05  CAP-CASH-RECEIVED         PIC S9(8)V99 COMP-3.
011600     05  CAP-TRANSACTION-DATE      PIC 9(8).
011700     05  CAP-CREATED-AT            PIC 9(14).
011800     05  FILLER                    PIC X(10).
011900
012000* One line per item rung up under a given CAP-TRANSACTION-ID; the
012100* extract job writes all of a transaction's items together, right
012200* after that transaction's header, which is what lets 260- below
012300* drain them with a simple "same transaction id" test instead of
012400* a second sort pass.
012500 FD  ITEM-CAPTURE-FILE
012600     LABEL RECORDS ARE STANDARD.
012700 01  CAPTURE-ITEM-RECORD.
012800     05  CAPI-TRANSACTION-ID       PIC X(100).
012900     05  CAPI-ITEM-NAME            PIC X(255).
013000     05  CAPI-ITEM-PRICE           PIC S9(6)V99 COMP-3.
013100     05  CAPI-QUANTITY             PIC S9(4)    COMP-3.
013200     05  FILLER                    PIC X(08).
013300
013400     COPY "FDTRNHD.CBL".
013500
013600     COPY "FDTRNIT.CBL".
013700
013800 WORKING-STORAGE SECTION.
013900
014000     COPY "WSSWTCH.CBL".
014100
014200     COPY "WSDATE1.CBL".
014300
014400* In-memory copy of the active/inactive staff roster, loaded once
014500* at start of run out of STF-FILE so every header lookup is a
014600* table search instead of a re-read of the staff file for every
014700* one of the transactions in the batch.
014800 01  WS-STAFF-TABLE.
014900     05  WS-STAFF-TABLE-ENTRY  OCCURS 200 TIMES.
015000         10  WS-TBL-EMPLOYEE-ID       PIC X(50).
015100         10  WS-TBL-FIRST-NAME        PIC X(100).
015200         10  WS-TBL-LAST-NAME         PIC X(100).
015300         10  WS-TBL-ACTIVE-FLAG       PIC X(1).
015400         10  FILLER                   PIC X(09).
015500 77  WS-STAFF-TABLE-COUNT      PIC 9(4) COMP VALUE ZERO.
015600 77  WS-STAFF-SUB              PIC 9(4) COMP VALUE ZERO.
015700
015800* Set "Y" the moment any edit in 220-, 230- or 265- below finds a
015900* problem with the header or one of its item lines; tested at the
016000* bottom of 210- to decide whether the header gets written to the
016100* ledger at all.
016200 77  WS-REJECT-SW              PIC X VALUE "N".
016300     88  TRANSACTION-IS-REJECTED  VALUE "Y".
016400     88  TRANSACTION-IS-ACCEPTED  VALUE "N".
016500
016600 77  WS-POSTED-COUNT           PIC 9(6) COMP-3 VALUE ZERO.
016700 77  WS-REJECTED-COUNT         PIC 9(6) COMP-3 VALUE ZERO.
016800
016900* End-of-run tally line, DISPLAYed to the job log so operations
017000* can see at a glance whether a run rejected more than the usual
017100* handful of bad cards without having to go dig through the
017200* reject messages themselves.
017300 01  WS-DISPLAY-COUNTS.
017400     05  FILLER                    PIC X(20)
017500         VALUE "TRANSACTIONS POSTED:".
017600     05  WS-DSP-POSTED             PIC ZZZZZ9.
017700     05  FILLER                    PIC X(11)
017800         VALUE "  REJECTED:".
017900     05  WS-DSP-REJECTED           PIC ZZZZZ9.
018000     05  FILLER                    PIC X(20)   VALUE SPACES.
018100
018200* Standard three-paragraph driver for this shop's batch programs --
018300* open/load, process the whole run, close up, done.  PROGRAM-EXIT
018400* is never actually reached in a batch job run from JCL/the
018500* scheduler rather than CALLed as a subprogram, but it is kept in
018600* every program in this shop so the shape is the same whichever
018700* way a given program happens to be invoked.
018800 PROCEDURE DIVISION.
018900 PROGRAM-BEGIN.
019000     PERFORM OPENING-PROCEDURE.
019100     PERFORM MAIN-PROCESS.
019200     PERFORM CLOSING-PROCEDURE.
019300
019400 PROGRAM-EXIT.
019500     EXIT PROGRAM.
019600
019700 PROGRAM-DONE.
019800     STOP RUN.
019900
020000*----------------------------------------------------------------
020100* 100 -- OPEN UP AND LOAD THE STAFF TABLE
020200*
020300* The staff table is loaded in full before the first capture
020400* record is even looked at, so a lookup failure later in the run
020500* can never be blamed on load order.  ITEM-CAPTURE-FILE is primed
020600* with its first record here too, one record ahead of the header
020700* file, which is what the drain logic in 260- depends on.
020800*----------------------------------------------------------------
020900 OPENING-PROCEDURE.
021000     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
021100     ACCEPT WS-ACCEPT-TIME FROM TIME.
021200     DISPLAY "TRNPOST1 STARTING RUN -- " WS-CDT-CCYY "/"
021300         WS-CDT-MM "/" WS-CDT-DD.
021400     OPEN INPUT  STAFF-FILE
021500                 TRANS-CAPTURE-FILE
021600                 ITEM-CAPTURE-FILE
021700          OUTPUT TRANSACTION-FILE
021800                 TRANSACTION-ITEM-FILE.
021900     PERFORM 100-LOAD-STAFF-TABLE
022000         UNTIL STAFF-FILE-AT-END.
022100     PERFORM 110-READ-NEXT-ITEM.
022200
022300* Loaded in employee-id order off the STAFF-FILE, but the search
022400* in 231- below does not assume any particular order -- the
022500* roster is small enough that a straight linear scan is cheap
022600* either way, and a future re-sort of STAFF-FILE should never be
022700* able to break this program.
022800 100-LOAD-STAFF-TABLE.
022900     READ STAFF-FILE
023000         AT END
023100             MOVE "Y" TO WS-STAFF-FILE-EOF-SW
023200         NOT AT END
023300             PERFORM 105-ADD-STAFF-TABLE-ENTRY.
023400
023500 105-ADD-STAFF-TABLE-ENTRY.
023600     ADD 1 TO WS-STAFF-TABLE-COUNT.
023700     MOVE STF-EMPLOYEE-ID
023800         TO WS-TBL-EMPLOYEE-ID (WS-STAFF-TABLE-COUNT).
023900     MOVE STF-FIRST-NAME
024000         TO WS-TBL-FIRST-NAME  (WS-STAFF-TABLE-COUNT).
024100     MOVE STF-LAST-NAME
024200         TO WS-TBL-LAST-NAME   (WS-STAFF-TABLE-COUNT).
024300     MOVE STF-ACTIVE-FLAG
024400         TO WS-TBL-ACTIVE-FLAG (WS-STAFF-TABLE-COUNT).
024500
024600 110-READ-NEXT-ITEM.
024700     READ ITEM-CAPTURE-FILE
024800         AT END
024900             MOVE "Y" TO WS-ITEM-FILE-EOF-SW.
025000
025100*----------------------------------------------------------------
025200* 200 -- DRIVE ONE CAPTURE HEADER AT A TIME THROUGH THE LEDGER
025300*----------------------------------------------------------------
025400 MAIN-PROCESS.
025500     PERFORM 200-READ-CAPTURE-HEADER.
025600     PERFORM 210-POST-ONE-TRANSACTION THRU 210-EXIT
025700         UNTIL TRANS-FILE-AT-END.
025800     MOVE WS-POSTED-COUNT   TO WS-DSP-POSTED.
025900     MOVE WS-REJECTED-COUNT TO WS-DSP-REJECTED.
026000     DISPLAY WS-DISPLAY-COUNTS.
026100
026200 200-READ-CAPTURE-HEADER.
026300     READ TRANS-CAPTURE-FILE
026400         AT END
026500             MOVE "Y" TO WS-TRANS-FILE-EOF-SW.
026600
026700* Revised 08/14/02 (ticket AF-0415).  The header edit (220-) and
026800* the staff lookup (230-) are both run before anything is built,
026900* so a bad TRANSACTION-ID/RECEIPT-NUMBER, a bad PAYMENT-METHOD or
027000* an unknown employee never gets as far as 240-.  If either of
027100* those passes leaves the transaction rejected, control drops
027200* straight to 210-DRAIN-REJECTED-ITEMS and skips the header build
027300* and cash-change steps entirely -- there is no point computing a
027400* change amount for a sale that will never post.
027500*
027600* 260- is always performed, win or lose, because every item line
027700* on ITEM-CAPTURE-FILE belonging to this header has to be read
027800* past (drained) before the next header can be read -- see the
027900* 08/05/94 log entry.  265-, called from inside 260-, is what can
028000* still flip an already-accepted header back to rejected if one
028100* of its item lines turns out bad; that is why the accepted/
028200* rejected test that decides whether to WRITE the header happens
028300* only after 260- has run to completion, never before it.
028400 210-POST-ONE-TRANSACTION.
028500     MOVE "N" TO WS-REJECT-SW.
028600     PERFORM 220-VALIDATE-HEADER-FIELDS.
028700     PERFORM 230-FIND-STAFF-MEMBER.
028800     IF TRANSACTION-IS-REJECTED
028900         GO TO 210-DRAIN-REJECTED-ITEMS.
029000     PERFORM 240-BUILD-LEDGER-HEADER.
029100     PERFORM 250-COMPUTE-CASH-CHANGE.
029200 210-DRAIN-REJECTED-ITEMS.
029300     PERFORM 260-POST-LEDGER-ITEMS.
029400     IF TRANSACTION-IS-ACCEPTED
029500         WRITE TRANSACTION-RECORD
029600         ADD 1 TO WS-POSTED-COUNT
029700     ELSE
029800         ADD 1 TO WS-REJECTED-COUNT.
029900     PERFORM 200-READ-CAPTURE-HEADER.
030000 210-EXIT.
030100     EXIT.
030200
030300*----------------------------------------------------------------
030400* 220 -- EDIT THE HEADER BEFORE IT EVER GETS NEAR THE LEDGER
030500*
030600* Checks TRANSACTION-ID/RECEIPT-NUMBER blankness, PAYMENT-METHOD
030700* membership (DKL, 1990/1991) and, as of ticket AF-0415, the four
030800* money fields the business rules call out by name: SUBTOTAL,
030900* TAX-AMOUNT and TOTAL-AMOUNT may never be negative, and
031000* CASH-RECEIVED may not be negative on a CASH sale (the field is
031100* meaningless, and left at the capture job's default, on any
031200* other payment method, so it is only edited when the payment
031300* method is CASH).
031400*----------------------------------------------------------------
031500 220-VALIDATE-HEADER-FIELDS.
031600     IF CAP-TRANSACTION-ID = SPACES OR CAP-RECEIPT-NUMBER = SPACES
031700         DISPLAY "REJECT - MISSING TRANSACTION-ID OR RECEIPT: "
031800             CAP-TRANSACTION-ID
031900         MOVE "Y" TO WS-REJECT-SW.
032000     IF CAP-PAYMENT-METHOD NOT = "CASH" AND
032100        CAP-PAYMENT-METHOD NOT = "CARD" AND
032200        CAP-PAYMENT-METHOD NOT = "NFC " AND
032300        CAP-PAYMENT-METHOD NOT = "QR  "
032400         DISPLAY "REJECT - BAD PAYMENT METHOD ON "
032500             CAP-TRANSACTION-ID ": " CAP-PAYMENT-METHOD
032600         MOVE "Y" TO WS-REJECT-SW.
032700     IF CAP-SUBTOTAL < ZERO OR CAP-TAX-AMOUNT < ZERO
032800                           OR CAP-TOTAL-AMOUNT < ZERO
032900         DISPLAY "REJECT - NEGATIVE MONEY FIELD ON "
033000             CAP-TRANSACTION-ID
033100         MOVE "Y" TO WS-REJECT-SW.
033200     IF CAP-PAYMENT-METHOD = "CASH" AND CAP-CASH-RECEIVED < ZERO
033300         DISPLAY "REJECT - NEGATIVE CASH-RECEIVED ON "
033400             CAP-TRANSACTION-ID
033500         MOVE "Y" TO WS-REJECT-SW.
033600
033700*----------------------------------------------------------------
033800* 230 -- LOOK UP THE STAFF MEMBER RINGING UP THE SALE
033900*
034000* Straight linear scan of WS-STAFF-TABLE; the roster tops out at
034100* 200 entries (see the 04/02/93 log entry) so there has never
034200* been a business case for anything fancier.  No ACTIVE-FLAG test
034300* here on purpose -- a terminated employee's ID badge is pulled
034400* the same day, but historical sales already rung up under that
034500* badge number while they were still active still have to post.
034600*----------------------------------------------------------------
034700 230-FIND-STAFF-MEMBER.
034800     MOVE "N" TO WS-STAFF-FOUND-SW.
034900     MOVE ZERO TO WS-STAFF-SUB.
035000     PERFORM 231-SEARCH-ONE-STAFF-ENTRY
035100         UNTIL WS-STAFF-SUB NOT LESS THAN WS-STAFF-TABLE-COUNT
035200            OR STAFF-RECORD-FOUND.
035300     IF STAFF-RECORD-NOT-FOUND
035400         DISPLAY "REJECT - STAFF NOT FOUND FOR "
035500             CAP-TRANSACTION-ID ": " CAP-STAFF-EMPLOYEE-ID
035600         MOVE "Y" TO WS-REJECT-SW.
035700
035800 231-SEARCH-ONE-STAFF-ENTRY.
035900     ADD 1 TO WS-STAFF-SUB.
036000     IF WS-TBL-EMPLOYEE-ID (WS-STAFF-SUB) = CAP-STAFF-EMPLOYEE-ID
036100         MOVE "Y" TO WS-STAFF-FOUND-SW.
036200
036300*----------------------------------------------------------------
036400* 240 -- MOVE THE CAPTURE FIELDS INTO THE LEDGER HEADER
036500*
036600* Only reached for a header that passed both 220- and 230-, so
036700* every field moved here is already known good.  STATUS-CODE is
036800* always set to COMPLETED -- this program has no notion of a
036900* VOIDED or REFUNDED sale; those only ever arrive as corrections
037000* keyed in later against an already-posted ledger record, which
037100* is outside this program's job.
037200*----------------------------------------------------------------
037300 240-BUILD-LEDGER-HEADER.
037400     MOVE SPACES                TO TRANSACTION-RECORD.
037500     MOVE CAP-TRANSACTION-ID    TO TRN-TRANSACTION-ID.
037600     MOVE CAP-RECEIPT-NUMBER    TO TRN-RECEIPT-NUMBER.
037700     MOVE CAP-STAFF-EMPLOYEE-ID TO TRN-STAFF-EMPLOYEE-ID.
037800     MOVE CAP-PAYMENT-METHOD    TO TRN-PAYMENT-METHOD.
037900     MOVE CAP-SUBTOTAL          TO TRN-SUBTOTAL.
038000     MOVE CAP-TAX-AMOUNT        TO TRN-TAX-AMOUNT.
038100     MOVE CAP-TOTAL-AMOUNT      TO TRN-TOTAL-AMOUNT.
038200     MOVE CAP-TRANSACTION-DATE  TO TRN-TRANSACTION-DATE.
038300     MOVE CAP-CREATED-AT        TO TRN-CREATED-AT.
038400     MOVE "COMPLETED"           TO TRN-STATUS-CODE.
038500     MOVE ZERO                  TO TRN-CASH-RECEIVED
038600                                    TRN-CHANGE-GIVEN.
038700
038800*----------------------------------------------------------------
038900* 250 -- CASH SALES ONLY: CHANGE-GIVEN = CASH-RECEIVED - TOTAL.
039000* POSTED AS COMPUTED EVEN IF THE CUSTOMER WAS UNDER-TENDERED --
039100* SEE 11/21/97 CHANGE LOG ENTRY ABOVE.  NON-CASH SALES LEAVE BOTH
039200* FIELDS AT THE ZERO MOVED IN 240- -- THERE IS NO CHANGE TO GIVE
039300* ON A CARD, NFC OR QR SALE.
039400*----------------------------------------------------------------
039500 250-COMPUTE-CASH-CHANGE.
039600     IF TRN-PAYMENT-IS-CASH
039700         MOVE CAP-CASH-RECEIVED TO TRN-CASH-RECEIVED
039800         COMPUTE TRN-CHANGE-GIVEN =
039900             TRN-CASH-RECEIVED - TRN-TOTAL-AMOUNT.
040000
040100*----------------------------------------------------------------
040200* 260 -- POST (OR, FOR A REJECTED HEADER, JUST DRAIN) EVERY
040300* ITEM LINE FOR THIS TRANSACTION -- SEE 08/05/94 LOG ENTRY.
040400*----------------------------------------------------------------
040500 260-POST-LEDGER-ITEMS.
040600     PERFORM 261-POST-ONE-ITEM
040700         UNTIL ITEM-FILE-AT-END
040800            OR CAPI-TRANSACTION-ID NOT = CAP-TRANSACTION-ID.
040900
041000* The 265- edit runs for every item line regardless of the
041100* header's current accept/reject state -- a bad line on an
041200* otherwise-good header has to be able to flip WS-REJECT-SW back
041300* to rejected before 210- reaches its WRITE.  Once rejected, the
041400* write is never taken, but any earlier item lines for the same
041500* header that had already passed 262- before the bad one was
041600* found remain on TRANSACTION-ITEM-FILE; the reject message
041700* DISPLAYed from 265- is what flags the transaction for manual
041800* reconciliation against the item file, same as a rejected header
041900* is flagged today.
042000 261-POST-ONE-ITEM.
042100     PERFORM 265-VALIDATE-ONE-ITEM.
042200     IF TRANSACTION-IS-ACCEPTED
042300         PERFORM 262-WRITE-ONE-LEDGER-ITEM.
042400     PERFORM 110-READ-NEXT-ITEM.
042500
042600 262-WRITE-ONE-LEDGER-ITEM.
042700     MOVE SPACES              TO TRANSACTION-ITEM-RECORD.
042800     MOVE CAPI-TRANSACTION-ID TO TRI-TRANSACTION-ID.
042900     MOVE CAPI-ITEM-NAME      TO TRI-ITEM-NAME.
043000     MOVE CAPI-ITEM-PRICE     TO TRI-ITEM-PRICE.
043100     MOVE CAPI-QUANTITY       TO TRI-QUANTITY.
043200     COMPUTE TRI-LINE-TOTAL = TRI-ITEM-PRICE * TRI-QUANTITY.
043300     WRITE TRANSACTION-ITEM-RECORD.
043400
043500*----------------------------------------------------------------
043600* 265 -- EDIT ONE ITEM LINE.  ADDED TICKET AF-0415, 08/14/02.
043700* ITEM-NAME MUST NOT BE BLANK, ITEM-PRICE MUST NOT BE NEGATIVE,
043800* AND QUANTITY MUST BE AT LEAST ONE -- A ZERO OR NEGATIVE
043900* QUANTITY WAS PREVIOUSLY POSTING A LINE-TOTAL OF ZERO OR LESS
044000* WITH NO WARNING TO ANYONE.
044100*----------------------------------------------------------------
044200 265-VALIDATE-ONE-ITEM.
044300     IF CAPI-ITEM-NAME = SPACES
044400         DISPLAY "REJECT - BLANK ITEM NAME ON "
044500             CAPI-TRANSACTION-ID
044600         MOVE "Y" TO WS-REJECT-SW.
044700     IF CAPI-ITEM-PRICE < ZERO
044800         DISPLAY "REJECT - NEGATIVE ITEM PRICE ON "
044900             CAPI-TRANSACTION-ID
045000         MOVE "Y" TO WS-REJECT-SW.
045100     IF CAPI-QUANTITY < 1
045200         DISPLAY "REJECT - QUANTITY LESS THAN ONE ON "
045300             CAPI-TRANSACTION-ID
045400         MOVE "Y" TO WS-REJECT-SW.
045500
045600* All five files opened in OPENING-PROCEDURE get closed here,
045700* same order they were opened in.  Nothing fancy -- this program
045800* does not hold any file open across job steps.
045900 CLOSING-PROCEDURE.
046000     CLOSE STAFF-FILE
046100           TRANS-CAPTURE-FILE
046200           ITEM-CAPTURE-FILE
046300           TRANSACTION-FILE
046400           TRANSACTION-ITEM-FILE.
