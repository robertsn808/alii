000100*--------------------------------------------------------
000200* SLDSSUM.CBL
000300* FILE-CONTROL entry for the daily sales summary report.
000400* Written by DLYSUM01 (one row) and DLYRPT01 (one row per
000500* date in the requested range, plus a grand-total line).
000600*--------------------------------------------------------
000700     SELECT DAILY-SALES-SUMMARY-REPORT
000800         ASSIGN TO "DLYRPT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
