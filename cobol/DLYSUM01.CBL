000100*================================================================
000200* DLYSUM01 -- Daily sales summary for one business date.  Run
000300* on demand from the register when the manager wants today's
000400* numbers without waiting for the nightly range report.
000500*
000600* One parm card in (the business date to summarize), one output
000700* line out.  Reads the whole TRANSACTION-FILE ledger start to
000800* finish -- there is no index on TRANSACTION-DATE, so a straight
000900* sequential pass testing each record against the parm date is
001000* the only way to pick today's business out of the whole ledger.
001100* For a multi-day range, use DLYRPT01 instead; this program is
001200* deliberately kept to the single-date case.
001300*================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     DLYSUM01.
001600 AUTHOR.         R WAIALAE.
001700 INSTALLATION.   ALI'I FISH MARKET - DATA PROCESSING.
001800 DATE-WRITTEN.   07/02/88.
001900 DATE-COMPILED.
002000 SECURITY.       COMPANY CONFIDENTIAL.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 07/02/88  RW   ORIGINAL PROGRAM.  ONE PARM CARD, ONE DATE, ONE
002500*                OUTPUT LINE.
002600* 03/19/90  DKL  VOIDED AND REFUNDED TRANSACTIONS NO LONGER
002700*                COUNTED -- ONLY STATUS = COMPLETED.  TICKET
002800*                AF-0172.
002900* 01/05/94  MKA  FOUR PAYMENT-METHOD SUBTOTALS ADDED (CASH,
003000*                CARD, NFC, QR).  PREVIOUSLY JUST CASH/NON-CASH.
003100*                TICKET AF-0255.
003200* 06/03/98  JPK  Y2K REMEDIATION -- PARM-START-DATE AND
003300*                TRN-TRANSACTION-DATE COMPARED AS FULL 8-DIGIT
003400*                CCYYMMDD, NO 2-DIGIT YEAR WINDOW.  TICKET
003500*                AF-0347.
003600* 05/22/01  TNH  NFC PAYMENT METHOD ADDED TO THE SUBTOTAL SET.
003700*                TICKET AF-0402.
003800* 08/14/02  TNH  RESTRUCTURED 200- TO FALL THROUGH TO THE NEXT
003900*                READ WITH A GO TO INSTEAD OF A NESTED IF, TO
004000*                MATCH THE SKIP-AND-CONTINUE STYLE USED IN THE
004100*                NEWER RANGE REPORTS.  NO CHANGE IN BEHAVIOR.
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100* One-record run-control card -- PARM-START-DATE carries the
005200* business date this run is to summarize.
005300     COPY "SLPARM.CBL".
005400
005500* The permanent sales ledger, read start to finish.
005600     COPY "SLTRNHD.CBL".
005700
005800* The one-line-per-run output report.
005900     COPY "SLDSSUM.CBL".
006000
006100* Record layouts follow the same order as the SELECTs above --
006200* parm card, ledger header, summary output line.
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "FDPARM.CBL".
006700
006800     COPY "FDTRNHD.CBL".
006900
007000     COPY "FDDSSUM.CBL".
007100
007200 WORKING-STORAGE SECTION.
007300
007400* WS-PARM-CARD-SW (one of the fields in here) is what lets
007500* MAIN-PROCESS skip the whole run cleanly on a missing parm card.
007600     COPY "WSSWTCH.CBL".
007700
007800* The parm date, broken out by century/month/day purely so the
007900* startup DISPLAY below can echo it to the job log in a readable
008000* form -- nothing in the accumulation logic needs the pieces.
008100 77  WS-RUN-DATE               PIC 9(8) VALUE ZEROES.
008200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008300     05  WS-RUN-DATE-CCYY          PIC 9(4).
008400     05  WS-RUN-DATE-MM            PIC 9(2).
008500     05  WS-RUN-DATE-DD            PIC 9(2).
008600
008700* One accumulator group, reset once at program start and rolled
008800* up across the whole ledger pass -- there is only ever one
008900* output line, so there is nothing to reset mid-run.
009000 01  WS-ACCUM-TOTALS.
009100     05  WS-TRANSACTION-COUNT      PIC 9(6) COMP-3 VALUE ZERO.
009200     05  WS-TOTAL-SALES            PIC S9(8)V99 COMP-3 VALUE ZERO.
009300     05  WS-CASH-SALES             PIC S9(8)V99 COMP-3 VALUE ZERO.
009400     05  WS-CARD-SALES             PIC S9(8)V99 COMP-3 VALUE ZERO.
009500     05  WS-NFC-SALES              PIC S9(8)V99 COMP-3 VALUE ZERO.
009600     05  WS-QR-SALES               PIC S9(8)V99 COMP-3 VALUE ZERO.
009700     05  WS-TOTAL-TAX              PIC S9(8)V99 COMP-3 VALUE ZERO.
009800     05  FILLER                    PIC X(05).
009900
010000* Standard three-paragraph driver for this shop's batch programs.
010100 PROCEDURE DIVISION.
010200 PROGRAM-BEGIN.
010300     PERFORM OPENING-PROCEDURE.
010400     PERFORM MAIN-PROCESS.
010500     PERFORM CLOSING-PROCEDURE.
010600
010700 PROGRAM-EXIT.
010800     EXIT PROGRAM.
010900
011000 PROGRAM-DONE.
011100     STOP RUN.
011200
011300*----------------------------------------------------------------
011400* 100 -- OPEN UP, READ THE PARM CARD, PRIME THE LEDGER READ
011500*----------------------------------------------------------------
011600* A missing parm card is not treated as an abend -- it just means
011700* there is nothing to do, and MAIN-PROCESS below skips the whole
011800* run quietly rather than blow up on an empty run deck.
011900 OPENING-PROCEDURE.
012000     OPEN INPUT  PARM-CARD-FILE
012100                 TRANSACTION-FILE
012200          OUTPUT DAILY-SALES-SUMMARY-REPORT.
012300     READ PARM-CARD-FILE
012400         AT END
012500             DISPLAY "DLYSUM01 - NO PARM CARD SUPPLIED"
012600             MOVE "Y" TO WS-PARM-CARD-SW.
012700     MOVE PARM-START-DATE TO WS-RUN-DATE.
012800     DISPLAY "DLYSUM01 RUNNING FOR " WS-RUN-DATE-CCYY "/"
012900         WS-RUN-DATE-MM "/" WS-RUN-DATE-DD.
013000     PERFORM 100-READ-TRANSACTION.
013100
013200* One READ paragraph, shared by OPENING-PROCEDURE's priming read
013300* and every subsequent read-ahead inside the 200- scan below.
013400 100-READ-TRANSACTION.
013500     READ TRANSACTION-FILE
013600         AT END
013700             MOVE "Y" TO WS-TRANS-FILE-EOF-SW.
013800
013900*----------------------------------------------------------------
014000* 200 -- SCAN THE WHOLE LEDGER, PICKING OUT THE PARM DATE
014100*----------------------------------------------------------------
014200 MAIN-PROCESS.
014300     IF PARM-CARD-WAS-READ
014400         PERFORM 200-SCAN-ONE-TRANSACTION THRU 200-EXIT
014500             UNTIL TRANS-FILE-AT-END
014600         PERFORM 300-WRITE-SUMMARY-LINE.
014700
014800* Every transaction on the ledger passes through here once.
014900* Revised 08/14/02 to GO TO past the accumulate step for a record
015000* that is not COMPLETED or not on the parm date, rather than
015100* nesting the read-ahead inside the IF -- easier to read, and
015200* matches the skip style used in the newer range/control-break
015300* programs (DLYRPT01, STFRPT01).
015400 200-SCAN-ONE-TRANSACTION.
015500     IF NOT TRN-STATUS-IS-COMPLETED
015600         GO TO 200-READ-NEXT.
015700     IF TRN-TRANSACTION-DATE NOT = WS-RUN-DATE
015800         GO TO 200-READ-NEXT.
015900     PERFORM 210-ACCUMULATE-ONE-TRANSACTION.
016000 200-READ-NEXT.
016100     PERFORM 100-READ-TRANSACTION.
016200 200-EXIT.
016300     EXIT.
016400
016500* Five subtotals plus the overall total and tax -- the four
016600* payment-method fields are mutually exclusive (PAYMENT-METHOD is
016700* edited to one of CASH/CARD/NFC/QR back in TRNPOST1) so exactly
016800* one of the four ADDs below fires for any given transaction.
016900 210-ACCUMULATE-ONE-TRANSACTION.
017000     ADD 1                 TO WS-TRANSACTION-COUNT.
017100     ADD TRN-TOTAL-AMOUNT  TO WS-TOTAL-SALES.
017200     ADD TRN-TAX-AMOUNT    TO WS-TOTAL-TAX.
017300     IF TRN-PAYMENT-IS-CASH
017400         ADD TRN-TOTAL-AMOUNT TO WS-CASH-SALES.
017500     IF TRN-PAYMENT-IS-CARD
017600         ADD TRN-TOTAL-AMOUNT TO WS-CARD-SALES.
017700     IF TRN-PAYMENT-IS-NFC
017800         ADD TRN-TOTAL-AMOUNT TO WS-NFC-SALES.
017900     IF TRN-PAYMENT-IS-QR
018000         ADD TRN-TOTAL-AMOUNT TO WS-QR-SALES.
018100
018200* Only ever writes the one line -- no rounding needed anywhere in
018300* this paragraph since every accumulator is COMP-3 at scale 2.
018400 300-WRITE-SUMMARY-LINE.
018500     MOVE WS-RUN-DATE          TO DSL-SUMMARY-DATE.
018600     MOVE WS-TRANSACTION-COUNT TO DSL-TRANSACTION-COUNT.
018700     MOVE WS-TOTAL-SALES       TO DSL-TOTAL-SALES.
018800     MOVE WS-CASH-SALES        TO DSL-CASH-SALES.
018900     MOVE WS-CARD-SALES        TO DSL-CARD-SALES.
019000     MOVE WS-NFC-SALES         TO DSL-NFC-SALES.
019100     MOVE WS-QR-SALES          TO DSL-QR-SALES.
019200     MOVE WS-TOTAL-TAX         TO DSL-TOTAL-TAX.
019300     WRITE DAILY-SALES-SUMMARY-LINE.
019400
019500* Closes every file opened in OPENING-PROCEDURE, same order.
019600 CLOSING-PROCEDURE.
019700     CLOSE PARM-CARD-FILE
019800           TRANSACTION-FILE
019900           DAILY-SALES-SUMMARY-REPORT.
