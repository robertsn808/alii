000100*--------------------------------------------------------
000200* FDTRNHD.CBL
000300* Transaction ledger header record, one per sale, key is
000400* TRN-TRANSACTION-ID.  Money fields are packed-decimal so
000500* TOTAL-AMOUNT etc. never drift past two decimal places.
000600*--------------------------------------------------------
000700 FD  TRANSACTION-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TRANSACTION-RECORD.
001000     05  TRN-TRANSACTION-ID        PIC X(100).
001100     05  TRN-RECEIPT-NUMBER        PIC X(20).
001200     05  TRN-STAFF-EMPLOYEE-ID     PIC X(50).
001300     05  TRN-PAYMENT-METHOD        PIC X(4).
001400         88  TRN-PAYMENT-IS-CASH       VALUE "CASH".
001500         88  TRN-PAYMENT-IS-CARD       VALUE "CARD".
001600         88  TRN-PAYMENT-IS-NFC        VALUE "NFC ".
001700         88  TRN-PAYMENT-IS-QR         VALUE "QR  ".
001800     05  TRN-SUBTOTAL              PIC S9(8)V99 COMP-3.
001900     05  TRN-TAX-AMOUNT            PIC S9(8)V99 COMP-3.
002000     05  TRN-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
002100     05  TRN-CASH-RECEIVED         PIC S9(8)V99 COMP-3.
002200     05  TRN-CHANGE-GIVEN          PIC S9(8)V99 COMP-3.
002300     05  TRN-STATUS-CODE           PIC X(9).
002400         88  TRN-STATUS-IS-COMPLETED   VALUE "COMPLETED".
002500         88  TRN-STATUS-IS-REFUNDED    VALUE "REFUNDED ".
002600         88  TRN-STATUS-IS-VOIDED      VALUE "VOIDED   ".
002700     05  TRN-TRANSACTION-DATE      PIC 9(8).
002800     05  TRN-TRANS-DATE-R REDEFINES TRN-TRANSACTION-DATE.
002900         10  TRN-TRANS-DATE-CCYY       PIC 9(4).
003000         10  TRN-TRANS-DATE-MM         PIC 9(2).
003100         10  TRN-TRANS-DATE-DD         PIC 9(2).
003200     05  TRN-CREATED-AT            PIC 9(14).
003300     05  TRN-CREATED-AT-R REDEFINES TRN-CREATED-AT.
003400         10  TRN-CREATED-DATE          PIC 9(8).
003500         10  TRN-CREATED-TIME          PIC 9(6).
003600     05  FILLER                    PIC X(12).
