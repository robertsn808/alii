000100*================================================================
000200* STFRPT01 -- Date-range staff performance report.  One row
000300* per staff member active in the range, highest total sales
000400* first, with a grand-total line.  Two sorts: the first groups
000500* completed sales by employee so they can be totalled, the
000600* second puts the totals themselves in ranked order.
000700*
000800* Busiest program in the suite -- it is the only one that makes
000900* two passes over a sorted work file before it ever gets to the
001000* report pass, and the only one that loads the whole staff
001100* roster into a table rather than scanning STAFF-FILE linearly
001200* (see 010-LOAD-STAFF-TABLE below for why).
001300*================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     STFRPT01.
001600 AUTHOR.         R WAIALAE.
001700 INSTALLATION.   ALI'I FISH MARKET - DATA PROCESSING.
001800 DATE-WRITTEN.   07/23/88.
001900 DATE-COMPILED.
002000 SECURITY.       COMPANY CONFIDENTIAL.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 07/23/88  RW   ORIGINAL PROGRAM.
002500* 03/19/90  DKL  VOIDED AND REFUNDED TRANSACTIONS NO LONGER
002600*                COUNTED -- ONLY STATUS = COMPLETED.  TICKET
002700*                AF-0172.
002800* 10/11/92  MKA  CASH-HANDLED SUBTOTAL ADDED TO THE PER-STAFF
002900*                ACCUMULATOR.  TICKET AF-0241.
003000* 04/02/93  MKA  STAFF TABLE RAISED FROM 100 TO 200 ENTRIES,
003100*                SECOND STORE OPENED IN KAILUA.  TICKET AF-0261.
003200* 03/14/96  MKA  AVG-TRANSACTION-AMT NOW COMPUTED ROUNDED
003300*                INSTEAD OF TRUNCATED.  TICKET AF-0309.
003400* 03/14/96  MKA  GRAND-TOTAL LINE ADDED AT END OF REPORT.
003500*                TICKET AF-0311.
003600* 06/03/98  JPK  Y2K REMEDIATION -- PARM-START-DATE, PARM-END-
003700*                DATE AND TRN-TRANSACTION-DATE ALL COMPARED AS
003800*                FULL 8-DIGIT CCYYMMDD.  TICKET AF-0347.
003900* 08/14/02  TNH  120- AND 220- RESTRUCTURED TO THE SHOP'S USUAL
004000*                GO-TO-PAST-THE-SKIP STYLE, AND EVERY DRIVING
004100*                PERFORM NOW CARRIES AN EXPLICIT THRU RANGE, TO
004200*                MATCH DLYRPT01 AND MAKE THE TWO CONTROL-BREAK
004300*                PROGRAMS READ THE SAME WAY.  NO CHANGE IN
004400*                BEHAVIOR.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400* PARM-START-DATE/PARM-END-DATE bound the report.
005500     COPY "SLPARM.CBL".
005600
005700* Loaded whole into WS-STAFF-TABLE by 010- below before either
005800* pass of the work starts.
005900     COPY "SLSTAFF.CBL".
006000
006100* The permanent ledger -- read once, straight through, in 100-.
006200     COPY "SLTRNHD.CBL".
006300
006400* Pass 1 work files -- raw filtered sales, then the same rows
006500* sorted ascending by employee so pass 2 can control-break on
006600* them.  Thrown away once pass 2 has consumed WORK-FILE-1.
006700     SELECT FILTER-FILE
006800         ASSIGN TO "SPFILT"
006900         ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT SORT-FILE-1
007200         ASSIGN TO "SPSORT1".
007300
007400     SELECT WORK-FILE-1
007500         ASSIGN TO "SPWORK1"
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800* Pass 2 work files -- one row per staff member, then the same
007900* rows sorted descending by total sales so the report pass prints
008000* top performer first.  Thrown away once MAIN-PROCESS has
008100* consumed WORK-FILE-2.
008200     SELECT AGGREGATE-FILE
008300         ASSIGN TO "SPAGG"
008400         ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT SORT-FILE-2
008700         ASSIGN TO "SPSORT2".
008800
008900     SELECT WORK-FILE-2
009000         ASSIGN TO "SPWORK2"
009100         ORGANIZATION IS SEQUENTIAL.
009200
009300* The one-line-per-staff-plus-grand-total output report.
009400     COPY "SLSTSUM.CBL".
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900     COPY "FDPARM.CBL".
010000
010100     COPY "FDSTAFF.CBL".
010200
010300     COPY "FDTRNHD.CBL".
010400
010500*----------------------------------------------------------------
010600* PASS 1 -- ONE ROW PER COMPLETED, IN-RANGE SALE, KEYED ON
010700* THE EMPLOYEE WHO RANG IT UP.
010800*----------------------------------------------------------------
010900* FLT-EMPLOYEE-ID is copied straight off TRN-STAFF-EMPLOYEE-ID,
011000* same 50-byte width as the ledger and the staff roster -- this
011100* shop does not shrink an id field just because a work file is
011200* throwaway.
011300 FD  FILTER-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 01  FILTER-RECORD.
011600     05  FLT-EMPLOYEE-ID           PIC X(50).
011700     05  FLT-PAYMENT-METHOD        PIC X(4).
011800     05  FLT-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
011900     05  FILLER                    PIC X(05).
012000
012100* Same layout as FILTER-RECORD -- the SORT statement in 100- reads
012200* FILTER-FILE through this SD and writes WORK-FILE-1 through
012300* WORK-RECORD-1 below, nothing reshaped in transit.
012400 SD  SORT-FILE-1
012500     LABEL RECORDS ARE STANDARD.
012600 01  SORT-RECORD-1.
012700     05  SRT1-EMPLOYEE-ID          PIC X(50).
012800     05  SRT1-PAYMENT-METHOD       PIC X(4).
012900     05  SRT1-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
013000     05  FILLER                    PIC X(05).
013100
013200* WORK-FILE-1 is what 200-AGGREGATE-BY-STAFF reads -- sorted
013300* ascending by employee id, ready for the control break.  Only
013400* CASH needs its own 88 here; 230-ACCUMULATE-ONE-SALE below never
013500* breaks the other payment methods out individually.
013600 FD  WORK-FILE-1
013700     LABEL RECORDS ARE STANDARD.
013800 01  WORK-RECORD-1.
013900     05  WRK1-EMPLOYEE-ID          PIC X(50).
014000     05  WRK1-PAYMENT-METHOD       PIC X(4).
014100         88  WRK1-PAYMENT-IS-CASH      VALUE "CASH".
014200     05  WRK1-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
014300     05  FILLER                    PIC X(05).
014400
014500*----------------------------------------------------------------
014600* PASS 2 -- ONE ROW PER STAFF MEMBER, TOTALLED, NOT YET
014700* RANKED.
014800*----------------------------------------------------------------
014900 FD  AGGREGATE-FILE
015000     LABEL RECORDS ARE STANDARD.
015100 01  AGGREGATE-RECORD.
015200     05  AGG-EMPLOYEE-ID           PIC X(50).
015300     05  AGG-TRANSACTION-COUNT     PIC 9(6) COMP-3.
015400     05  AGG-TOTAL-SALES           PIC S9(8)V99 COMP-3.
015500     05  AGG-CASH-HANDLED          PIC S9(8)V99 COMP-3.
015600     05  FILLER                    PIC X(05).
015700
015800* Same layout as AGGREGATE-RECORD -- the SORT statement in 300-
015900* reads AGGREGATE-FILE through this SD and writes WORK-FILE-2
016000* through WORK-RECORD-2 below.
016100 SD  SORT-FILE-2
016200     LABEL RECORDS ARE STANDARD.
016300 01  SORT-RECORD-2.
016400     05  SRT2-EMPLOYEE-ID          PIC X(50).
016500     05  SRT2-TRANSACTION-COUNT    PIC 9(6) COMP-3.
016600     05  SRT2-TOTAL-SALES          PIC S9(8)V99 COMP-3.
016700     05  SRT2-CASH-HANDLED         PIC S9(8)V99 COMP-3.
016800     05  FILLER                    PIC X(05).
016900
017000* WORK-FILE-2 is what MAIN-PROCESS reads -- sorted descending by
017100* total sales, top performer first, ready for the report pass.
017200 FD  WORK-FILE-2
017300     LABEL RECORDS ARE STANDARD.
017400 01  WORK-RECORD-2.
017500     05  WRK2-EMPLOYEE-ID          PIC X(50).
017600     05  WRK2-TRANSACTION-COUNT    PIC 9(6) COMP-3.
017700     05  WRK2-TOTAL-SALES          PIC S9(8)V99 COMP-3.
017800     05  WRK2-CASH-HANDLED         PIC S9(8)V99 COMP-3.
017900     05  FILLER                    PIC X(05).
018000
018100* The output line layout -- STAFF-PERFORMANCE-SUMMARY-LINE -- and
018200* its companion report-group spacing are defined once in this one
018300* copybook and shared with STFSUM01, so a layout change only has
018400* to be made in one place.
018500     COPY "FDSTSUM.CBL".
018600
018700 WORKING-STORAGE SECTION.
018800
018900     COPY "WSSWTCH.CBL".
019000
019100* Loaded off the parm card once, in OPENING-PROCEDURE, and never
019200* changed again for the rest of the run.
019300 77  WS-START-DATE             PIC 9(8) VALUE ZEROES.
019400 77  WS-END-DATE               PIC 9(8) VALUE ZEROES.
019500
019600* The employee id of the control-break group currently being
019700* totaled in 220-/230- below.
019800 77  WS-CURRENT-EMP-BRK        PIC X(50) VALUE SPACES.
019900
020000* Search subscript for 430-FIND-STAFF-NAME's table lookup.  COMP
020100* so the ADD 1/compare in 431- below stays binary arithmetic,
020200* same habit this shop follows for every subscript and counter.
020300 77  WS-STAFF-SUB              PIC 9(4) COMP VALUE ZERO.
020400
020500* Raised to 200 entries ticket AF-0261, 04/02/93, when the Kailua
020600* store opened and the roster outgrew the original 100-entry
020700* table -- see the change log above.  Loaded once, whole, by
020800* 010-LOAD-STAFF-TABLE, because 430- below has to look a name up
020900* by employee id for every single line of the report, and a
021000* linear re-read of STAFF-FILE per lookup (the way DLYSUM01/
021100* STFSUM01 get away with doing it once) would mean re-reading the
021200* whole staff file once per report line.
021300 01  WS-STAFF-TABLE.
021400     05  WS-STAFF-TABLE-ENTRY  OCCURS 200 TIMES.
021500         10  WS-TBL-EMPLOYEE-ID       PIC X(50).
021600         10  WS-TBL-FIRST-NAME        PIC X(100).
021700         10  WS-TBL-LAST-NAME         PIC X(100).
021800         10  FILLER                   PIC X(09).
021900 77  WS-STAFF-TABLE-COUNT      PIC 9(4) COMP VALUE ZERO.
022000
022100* Reset to zero at the top of every new employee group in 220-,
022200* rolled into AGGREGATE-RECORD once the group's row is written.
022300 01  WS-EMP-TOTALS.
022400     05  WS-TRANSACTION-COUNT      PIC 9(6) COMP-3 VALUE ZERO.
022500     05  WS-TOTAL-SALES            PIC S9(8)V99 COMP-3 VALUE ZERO.
022600     05  WS-CASH-HANDLED           PIC S9(8)V99 COMP-3 VALUE ZERO.
022700     05  FILLER                    PIC X(05).
022800
022900* Accumulated across the whole report, never reset -- printed
023000* once by 480- after the last staff row has gone out.
023100 01  WS-GRAND-TOTALS.
023200     05  WS-GRAND-TOTAL-SALES      PIC S9(8)V99 COMP-3 VALUE ZERO.
023300     05  WS-GRAND-CASH-HANDLED     PIC S9(8)V99 COMP-3 VALUE ZERO.
023400     05  FILLER                    PIC X(05).
023500
023600* Recomputed fresh for every report line in 420- -- never carried
023700* forward from one staff member to the next.
023800 77  WS-AVG-TRANSACTION-AMT    PIC S9(8)V99 COMP-3 VALUE ZERO.
023900
024000* Built up by 430-FIND-STAFF-NAME, then MOVEd as a whole group
024100* into SPL-STAFF-NAME in 420- -- this shop's programs do not use
024200* reference modification to carve up a field.
024300 01  WS-STAFF-NAME-WORK.
024400     05  WS-STAFF-FIRST-NAME       PIC X(100).
024500     05  FILLER                    PIC X(01) VALUE SPACE.
024600     05  WS-STAFF-LAST-NAME        PIC X(100).
024700
024800* Laid out to land in the same columns as STAFF-PERFORMANCE-
024900* SUMMARY-LINE (see FDSTSUM.CBL) even though this is a different
025000* 01-level group -- same convention as DLYRPT01's grand-total
025100* line.
025200 01  WS-GRAND-TOTAL-LINE.
025300     05  FILLER                    PIC X(14)
025400         VALUE "   GRAND-TOTAL".
025500     05  FILLER                    PIC X(243) VALUE SPACES.
025600     05  WS-GTL-TOTAL-SALES        PIC Z(5)9.99-.
025700     05  FILLER                    PIC X(13) VALUE SPACES.
025800     05  WS-GTL-CASH-HANDLED       PIC Z(5)9.99-.
025900
026000* Standard three-paragraph driver for this shop's batch programs.
026100 PROCEDURE DIVISION.
026200 PROGRAM-BEGIN.
026300     PERFORM OPENING-PROCEDURE.
026400     PERFORM MAIN-PROCESS.
026500     PERFORM CLOSING-PROCEDURE.
026600
026700* Not reached by this program -- no other program CALLs STFRPT01,
026800* but the paragraph is kept in place for consistency with the
026900* rest of the shop's batch drivers, all of which carry it.
027000 PROGRAM-EXIT.
027100     EXIT PROGRAM.
027200
027300* Normal end of job.
027400 PROGRAM-DONE.
027500     STOP RUN.
027600
027700*----------------------------------------------------------------
027800* 000 -- PARM CARD, STAFF TABLE, PASS 1 FILTER + SORT,
027900* PASS 2 AGGREGATE + SORT -- ALL DONE BEFORE THE REPORT PASS
028000*----------------------------------------------------------------
028100 OPENING-PROCEDURE.
028200     OPEN INPUT PARM-CARD-FILE.
028300     READ PARM-CARD-FILE
028400         AT END
028500             DISPLAY "STFRPT01 - NO PARM CARD SUPPLIED"
028600             MOVE "Y" TO WS-PARM-CARD-SW.
028700     MOVE PARM-START-DATE TO WS-START-DATE.
028800     MOVE PARM-END-DATE   TO WS-END-DATE.
028900* PARM-CARD-FILE has nothing else on it worth keeping open for,
029000* so it is closed here rather than carried down into
029100* CLOSING-PROCEDURE with everything else.
029200     CLOSE PARM-CARD-FILE.
029300     IF PARM-CARD-WAS-READ
029400         OPEN INPUT STAFF-FILE
029500         PERFORM 010-LOAD-STAFF-TABLE
029600             UNTIL STAFF-FILE-AT-END
029700         CLOSE STAFF-FILE
029800         PERFORM 100-FILTER-AND-GROUP
029900         PERFORM 200-AGGREGATE-BY-STAFF
030000         PERFORM 300-RANK-THE-TOTALS.
030100
030200* One pass, start to finish, no control break -- every staff
030300* record goes into the next open table slot in arrival order,
030400* which is why 430-FIND-STAFF-NAME below has to scan the table
030500* rather than index straight to a slot.
030600 010-LOAD-STAFF-TABLE.
030700     READ STAFF-FILE
030800         AT END
030900             MOVE "Y" TO WS-STAFF-FILE-EOF-SW
031000         NOT AT END
031100             ADD 1 TO WS-STAFF-TABLE-COUNT
031200             MOVE STF-EMPLOYEE-ID
031300                 TO WS-TBL-EMPLOYEE-ID (WS-STAFF-TABLE-COUNT)
031400             MOVE STF-FIRST-NAME
031500                 TO WS-TBL-FIRST-NAME  (WS-STAFF-TABLE-COUNT)
031600             MOVE STF-LAST-NAME
031700                 TO WS-TBL-LAST-NAME   (WS-STAFF-TABLE-COUNT).
031800
031900*----------------------------------------------------------------
032000* 100 -- FILTER COMPLETED, IN-RANGE SALES, SORT ASCENDING BY
032100* EMPLOYEE-ID SO PASS 2 CAN CONTROL-BREAK ON THEM
032200*----------------------------------------------------------------
032300 100-FILTER-AND-GROUP.
032400     OPEN INPUT  TRANSACTION-FILE
032500          OUTPUT FILTER-FILE.
032600     MOVE "N" TO WS-TRANS-FILE-EOF-SW.
032700     PERFORM 110-READ-TRANSACTION.
032800     PERFORM 120-FILTER-ONE-TRANSACTION THRU 120-EXIT
032900         UNTIL TRANS-FILE-AT-END.
033000     CLOSE TRANSACTION-FILE
033100           FILTER-FILE.
033200* COBOL's SORT...USING...GIVING opens, reads, sorts and writes
033300* FILTER-FILE/WORK-FILE-1 itself; this shop never hand-codes a
033400* release/return loop around SORT when USING/GIVING will do.
033500     SORT SORT-FILE-1
033600         ON ASCENDING KEY SRT1-EMPLOYEE-ID
033700         USING FILTER-FILE
033800         GIVING WORK-FILE-1.
033900
034000* Shared by the priming read above and the read-ahead inside
034100* 120-FILTER-ONE-TRANSACTION below.
034200 110-READ-TRANSACTION.
034300     READ TRANSACTION-FILE
034400         AT END
034500             MOVE "Y" TO WS-TRANS-FILE-EOF-SW.
034600
034700* Revised 08/14/02.  A transaction that is not COMPLETED, or that
034800* falls outside the parm date range, falls straight through to
034900* the read-ahead at 120-READ-NEXT without ever reaching the
035000* WRITE -- the shop's usual skip-and-continue style, same as
035100* DLYRPT01/DLYSUM01/STFSUM01.
035200 120-FILTER-ONE-TRANSACTION.
035300     IF NOT TRN-STATUS-IS-COMPLETED
035400         GO TO 120-READ-NEXT.
035500     IF TRN-TRANSACTION-DATE LESS THAN WS-START-DATE
035600         GO TO 120-READ-NEXT.
035700     IF TRN-TRANSACTION-DATE GREATER THAN WS-END-DATE
035800         GO TO 120-READ-NEXT.
035900     MOVE TRN-STAFF-EMPLOYEE-ID TO FLT-EMPLOYEE-ID.
036000     MOVE TRN-PAYMENT-METHOD    TO FLT-PAYMENT-METHOD.
036100     MOVE TRN-TOTAL-AMOUNT      TO FLT-TOTAL-AMOUNT.
036200     WRITE FILTER-RECORD.
036300 120-READ-NEXT.
036400     PERFORM 110-READ-TRANSACTION.
036500 120-EXIT.
036600     EXIT.
036700
036800*----------------------------------------------------------------
036900* 200 -- CONTROL BREAK ON EMPLOYEE-ID, BUILD ONE AGGREGATE
037000* RECORD PER STAFF MEMBER, THEN SORT DESCENDING BY TOTAL-SALES
037100*----------------------------------------------------------------
037200 200-AGGREGATE-BY-STAFF.
037300     OPEN INPUT  WORK-FILE-1
037400          OUTPUT AGGREGATE-FILE.
037500     MOVE "N" TO WS-WORK-FILE-EOF-SW.
037600     PERFORM 210-READ-WORK-RECORD-1.
037700     PERFORM 220-PROCESS-ALL-EMPLOYEES THRU 220-EXIT
037800         UNTIL WORK-FILE-AT-END.
037900     CLOSE WORK-FILE-1
038000           AGGREGATE-FILE.
038100
038200* Shared by the priming read above and the read-ahead inside
038300* 230-ACCUMULATE-ONE-SALE below.
038400 210-READ-WORK-RECORD-1.
038500     READ WORK-FILE-1
038600         AT END
038700             MOVE "Y" TO WS-WORK-FILE-EOF-SW.
038800
038900* One pass of this paragraph handles one whole employee group:
039000* save off the break id, zero the accumulators, roll every record
039100* that shares the break id into 230- (which reads ahead to the
039200* next record each time), then write the group's AGGREGATE-
039300* RECORD once the inner PERFORM falls off the group -- same
039400* shape as DLYRPT01's date-break paragraph, just broken on
039500* employee id instead of date.
039600 220-PROCESS-ALL-EMPLOYEES.
039700     MOVE WRK1-EMPLOYEE-ID TO WS-CURRENT-EMP-BRK.
039800     MOVE ZERO TO WS-TRANSACTION-COUNT
039900                   WS-TOTAL-SALES
040000                   WS-CASH-HANDLED.
040100     PERFORM 230-ACCUMULATE-ONE-SALE
040200         UNTIL WORK-FILE-AT-END
040300            OR WRK1-EMPLOYEE-ID NOT = WS-CURRENT-EMP-BRK.
040400     MOVE WS-CURRENT-EMP-BRK   TO AGG-EMPLOYEE-ID.
040500     MOVE WS-TRANSACTION-COUNT TO AGG-TRANSACTION-COUNT.
040600     MOVE WS-TOTAL-SALES       TO AGG-TOTAL-SALES.
040700     MOVE WS-CASH-HANDLED      TO AGG-CASH-HANDLED.
040800     WRITE AGGREGATE-RECORD.
040900 220-EXIT.
041000     EXIT.
041100
041200* Only CASH is broken out as cash-handled, per the rule that
041300* only cash drawer activity gets its own subtotal -- the
041400* other three payment methods count only toward WS-TOTAL-SALES.
041500 230-ACCUMULATE-ONE-SALE.
041600     ADD 1                TO WS-TRANSACTION-COUNT.
041700     ADD WRK1-TOTAL-AMOUNT TO WS-TOTAL-SALES.
041800     IF WRK1-PAYMENT-IS-CASH
041900         ADD WRK1-TOTAL-AMOUNT TO WS-CASH-HANDLED.
042000     PERFORM 210-READ-WORK-RECORD-1.
042100
042200* Descending by total sales so the top performer for the range
042300* prints first, per the report's column layout.  Called from
042400* OPENING-PROCEDURE right after 200-AGGREGATE-BY-STAFF closes
042500* AGGREGATE-FILE, so the SORT below always sees a complete file.
042600 300-RANK-THE-TOTALS.
042700     SORT SORT-FILE-2
042800         ON DESCENDING KEY SRT2-TOTAL-SALES
042900         USING AGGREGATE-FILE
043000         GIVING WORK-FILE-2.
043100
043200*----------------------------------------------------------------
043300* 400 -- READ THE RANKED TOTALS, LOOK UP EACH STAFF NAME,
043400* WRITE THE REPORT LINE
043500*----------------------------------------------------------------
043600 MAIN-PROCESS.
043700     IF PARM-CARD-WAS-READ
043800         OPEN INPUT  WORK-FILE-2
043900              OUTPUT STAFF-PERFORMANCE-REPORT
044000         MOVE "N" TO WS-WORK-FILE-EOF-SW
044100         PERFORM 410-READ-WORK-RECORD-2
044200         PERFORM 420-WRITE-ONE-STAFF-LINE
044300             UNTIL WORK-FILE-AT-END
044400         PERFORM 480-WRITE-GRAND-TOTAL
044500         CLOSE WORK-FILE-2
044600               STAFF-PERFORMANCE-REPORT.
044700
044800* Shared by the priming read above and the read-ahead at the
044900* bottom of 420- below.
045000 410-READ-WORK-RECORD-2.
045100     READ WORK-FILE-2
045200         AT END
045300             MOVE "Y" TO WS-WORK-FILE-EOF-SW.
045400
045500* AVG-TRANSACTION-AMT is computed fresh here, never carried over
045600* from the accumulator passes -- ticket AF-0309, 03/14/96, made
045700* this ROUNDED instead of truncated, see the change log above.
045800 420-WRITE-ONE-STAFF-LINE.
045900     PERFORM 430-FIND-STAFF-NAME.
046000     IF WRK2-TRANSACTION-COUNT = ZERO
046100         MOVE ZERO TO WS-AVG-TRANSACTION-AMT
046200     ELSE
046300         COMPUTE WS-AVG-TRANSACTION-AMT ROUNDED =
046400             WRK2-TOTAL-SALES / WRK2-TRANSACTION-COUNT.
046500     MOVE WRK2-EMPLOYEE-ID       TO SPL-EMPLOYEE-ID.
046600     MOVE WS-STAFF-NAME-WORK     TO SPL-STAFF-NAME.
046700     MOVE WRK2-TRANSACTION-COUNT TO SPL-TRANSACTION-COUNT.
046800     MOVE WRK2-TOTAL-SALES       TO SPL-TOTAL-SALES.
046900     MOVE WS-AVG-TRANSACTION-AMT TO SPL-AVG-TRANSACTION-AMT.
047000     MOVE WRK2-CASH-HANDLED      TO SPL-CASH-HANDLED.
047100     WRITE STAFF-PERFORMANCE-SUMMARY-LINE.
047200     ADD WRK2-TOTAL-SALES  TO WS-GRAND-TOTAL-SALES.
047300     ADD WRK2-CASH-HANDLED TO WS-GRAND-CASH-HANDLED.
047400     PERFORM 410-READ-WORK-RECORD-2.
047500
047600* Linear search of the in-memory table built by 010- above --
047700* 200 entries is small enough that a sequential search never
047800* shows up as a performance problem on this report's run time.
047900 430-FIND-STAFF-NAME.
048000     MOVE SPACES TO WS-STAFF-NAME-WORK.
048100     MOVE ZERO   TO WS-STAFF-SUB.
048200     MOVE "N"    TO WS-STAFF-FOUND-SW.
048300     PERFORM 431-SEARCH-ONE-STAFF-ENTRY
048400         UNTIL WS-STAFF-SUB NOT LESS THAN WS-STAFF-TABLE-COUNT
048500            OR STAFF-RECORD-FOUND.
048600
048700* If the employee id on the aggregate row can't be found in the
048800* table (staff record deleted after the sale posted, say), 420-
048900* above simply writes the line with WS-STAFF-NAME-WORK left at
049000* SPACES rather than aborting the run.
049100 431-SEARCH-ONE-STAFF-ENTRY.
049200     ADD 1 TO WS-STAFF-SUB.
049300     IF WS-TBL-EMPLOYEE-ID (WS-STAFF-SUB) = WRK2-EMPLOYEE-ID
049400         MOVE "Y" TO WS-STAFF-FOUND-SW
049500         MOVE WS-TBL-FIRST-NAME (WS-STAFF-SUB)
049600             TO WS-STAFF-FIRST-NAME
049700         MOVE WS-TBL-LAST-NAME (WS-STAFF-SUB)
049800             TO WS-STAFF-LAST-NAME.
049900
050000* Added ticket AF-0311, 03/14/96 -- see the change log above.
050100 480-WRITE-GRAND-TOTAL.
050200     MOVE WS-GRAND-TOTAL-SALES  TO WS-GTL-TOTAL-SALES.
050300     MOVE WS-GRAND-CASH-HANDLED TO WS-GTL-CASH-HANDLED.
050400     WRITE STAFF-PERFORMANCE-SUMMARY-LINE FROM WS-GRAND-TOTAL-LINE.
050500
050600* PARM-CARD-FILE is closed as soon as it is read, in
050700* OPENING-PROCEDURE; every other file is opened and closed in
050800* lockstep with PARM-CARD-WAS-READ further up, so there is
050900* nothing left for this paragraph to do on a normal run.
051000 CLOSING-PROCEDURE.
051100     CONTINUE.
