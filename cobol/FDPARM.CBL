000100*--------------------------------------------------------
000200* FDPARM.CBL
000300* 80-column run-parameter card.  Not every program uses
000400* every field -- DLYSUM01 only cares about PARM-START-DATE,
000500* STFSUM01 wants PARM-START-DATE and PARM-EMPLOYEE-ID, and
000600* the two range reports use PARM-START-DATE/PARM-END-DATE.
000700*--------------------------------------------------------
000800 FD  PARM-CARD-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  PARM-CARD-RECORD.
001100     05  PARM-START-DATE           PIC 9(8).
001200     05  PARM-END-DATE             PIC 9(8).
001300     05  PARM-EMPLOYEE-ID          PIC X(50).
001400     05  FILLER                    PIC X(14).
