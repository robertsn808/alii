000100*--------------------------------------------------------
000200* FDSTAFF.CBL
000300* Staff master record.  One line per staff member, key is
000400* STF-EMPLOYEE-ID.  544-byte fixed record, space padded.
000500*--------------------------------------------------------
000600 FD  STAFF-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  STAFF-RECORD.
000900     05  STF-EMPLOYEE-ID           PIC X(50).
001000     05  STF-FIRST-NAME            PIC X(100).
001100     05  STF-LAST-NAME             PIC X(100).
001200     05  STF-EMAIL-ADDRESS         PIC X(255).
001300     05  STF-PHONE-NUMBER          PIC X(20).
001400     05  STF-ROLE-CODE             PIC X(10).
001500         88  STF-ROLE-IS-CASHIER       VALUE "CASHIER".
001600         88  STF-ROLE-IS-MANAGER       VALUE "MANAGER".
001700         88  STF-ROLE-IS-ADMIN         VALUE "ADMIN".
001800     05  STF-HIRE-DATE             PIC 9(8).
001900     05  STF-HIRE-DATE-R REDEFINES STF-HIRE-DATE.
002000         10  STF-HIRE-CCYY             PIC 9(4).
002100         10  STF-HIRE-MM               PIC 9(2).
002200         10  STF-HIRE-DD               PIC 9(2).
002300     05  STF-ACTIVE-FLAG           PIC X(1).
002400         88  STF-IS-ACTIVE             VALUE "Y".
002500         88  STF-IS-INACTIVE           VALUE "N".
002600     05  FILLER                    PIC X(09).
