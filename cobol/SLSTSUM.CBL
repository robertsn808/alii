000100*--------------------------------------------------------
000200* SLSTSUM.CBL
000300* FILE-CONTROL entry for the staff performance report.
000400* Written by STFSUM01 (one row) and STFRPT01 (one row per
000500* active staff member in the range, plus a grand total).
000600*--------------------------------------------------------
000700     SELECT STAFF-PERFORMANCE-REPORT
000800         ASSIGN TO "STFRPT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
