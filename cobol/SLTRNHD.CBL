000100*--------------------------------------------------------
000200* SLTRNHD.CBL
000300* FILE-CONTROL entry for the transaction ledger header
000400* file.  TRNPOST1 writes it; the summary and report
000500* programs read it.
000600*--------------------------------------------------------
000700     SELECT TRANSACTION-FILE
000800         ASSIGN TO "TRANHDR"
000900         ORGANIZATION IS LINE SEQUENTIAL.
