000100*--------------------------------------------------------
000200* FDTRNIT.CBL
000300* Transaction line-item record.  LINE-TOTAL is carried on
000400* the record, not recomputed by the readers -- TRNPOST1 is
000500* the only program that sets it.
000600*--------------------------------------------------------
000700 FD  TRANSACTION-ITEM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TRANSACTION-ITEM-RECORD.
001000     05  TRI-TRANSACTION-ID        PIC X(100).
001100     05  TRI-ITEM-NAME             PIC X(255).
001200     05  TRI-ITEM-PRICE            PIC S9(6)V99 COMP-3.
001300     05  TRI-QUANTITY              PIC S9(4)    COMP-3.
001400     05  TRI-LINE-TOTAL            PIC S9(8)V99 COMP-3.
001500     05  FILLER                    PIC X(08).
