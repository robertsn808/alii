000100*================================================================
000200* STFSUM01 -- Staff performance summary for one staff member,
000300* one business date.  Run from the office when a shift
000400* supervisor wants to see how one cashier did that day.
000500*
000600* Narrower than STFRPT01 on purpose: one employee, one date, one
000700* output line, no ranking and no average-sale figure -- the parm
000800* card carries PARM-EMPLOYEE-ID as well as PARM-START-DATE, and
000900* the run is rejected outright (not just zeroed out) if that
001000* employee id does not resolve against STAFF-FILE.
001100*================================================================
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     STFSUM01.
001400 AUTHOR.         R WAIALAE.
001500 INSTALLATION.   ALI'I FISH MARKET - DATA PROCESSING.
001600 DATE-WRITTEN.   07/09/88.
001700 DATE-COMPILED.
001800 SECURITY.       COMPANY CONFIDENTIAL.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 07/09/88  RW   ORIGINAL PROGRAM.
002300* 03/19/90  DKL  VOIDED AND REFUNDED TRANSACTIONS NO LONGER
002400*                COUNTED -- ONLY STATUS = COMPLETED.  TICKET
002500*                AF-0172.
002600* 10/11/92  MKA  REJECT THE RUN WITH A MESSAGE WHEN THE PARM
002700*                EMPLOYEE-ID DOESN'T MATCH ANY STAFF RECORD,
002800*                RATHER THAN PRINTING AN ALL-ZERO LINE.  TICKET
002900*                AF-0241.
003000* 06/03/98  JPK  Y2K REMEDIATION -- PARM-START-DATE AND
003100*                TRN-TRANSACTION-DATE COMPARED AS FULL 8-DIGIT
003200*                CCYYMMDD.  TICKET AF-0347.
003300* 08/14/02  TNH  RESTRUCTURED 200- TO FALL THROUGH TO THE NEXT
003400*                READ WITH A GO TO, SAME AS THE OTHER SUMMARY AND
003500*                REPORT PROGRAMS.  NO CHANGE IN BEHAVIOR.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500* PARM-START-DATE and PARM-EMPLOYEE-ID both come off this card.
004600     COPY "SLPARM.CBL".
004700
004800* Read once, linearly, to resolve PARM-EMPLOYEE-ID to a name --
004900* a straight table load is not worth the trouble for a single
005000* lookup, unlike STFRPT01 which needs the whole roster in memory.
005100     COPY "SLSTAFF.CBL".
005200
005300     COPY "SLTRNHD.CBL".
005400
005500     COPY "SLSTSUM.CBL".
005600
005700* Record layouts in the same order as the SELECTs above.
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDPARM.CBL".
006200
006300     COPY "FDSTAFF.CBL".
006400
006500     COPY "FDTRNHD.CBL".
006600
006700     COPY "FDSTSUM.CBL".
006800
006900 WORKING-STORAGE SECTION.
007000
007100* Supplies WS-STAFF-FILE-EOF-SW, WS-TRANS-FILE-EOF-SW,
007200* WS-STAFF-FOUND-SW and WS-PARM-CARD-SW -- shared across every
007300* summary/report program in this system.
007400     COPY "WSSWTCH.CBL".
007500
007600* Both loaded straight off the parm card in OPENING-PROCEDURE.
007700 77  WS-RUN-DATE               PIC 9(8) VALUE ZEROES.
007800 77  WS-RUN-EMPLOYEE-ID        PIC X(50) VALUE SPACES.
007900
008000* Built up in 110- below once the matching STAFF record is found,
008100* then MOVEd as a whole group into SPL-STAFF-NAME in 300- -- this
008200* shop's programs do not use reference modification to carve up a
008300* field, so the first/last name are assembled here instead.
008400 01  WS-STAFF-NAME-WORK.
008500     05  WS-STAFF-FIRST-NAME       PIC X(100).
008600     05  FILLER                    PIC X(01) VALUE SPACE.
008700     05  WS-STAFF-LAST-NAME        PIC X(100).
008800
008900* Only a count and a total -- no average, no cash-handled figure.
009000 01  WS-ACCUM-TOTALS.
009100     05  WS-TRANSACTION-COUNT      PIC 9(6) COMP-3 VALUE ZERO.
009200     05  WS-TOTAL-SALES            PIC S9(8)V99 COMP-3 VALUE ZERO.
009300     05  FILLER                    PIC X(05).
009400
009500* Standard three-paragraph driver for this shop's batch programs.
009600 PROCEDURE DIVISION.
009700 PROGRAM-BEGIN.
009800     PERFORM OPENING-PROCEDURE.
009900     PERFORM MAIN-PROCESS.
010000     PERFORM CLOSING-PROCEDURE.
010100
010200 PROGRAM-EXIT.
010300     EXIT PROGRAM.
010400
010500 PROGRAM-DONE.
010600     STOP RUN.
010700
010800*----------------------------------------------------------------
010900* 100 -- OPEN UP, READ THE PARM CARD, RESOLVE THE EMPLOYEE ID
011000*
011100* The parm card is read before the staff lookup so WS-RUN-DATE
011200* and WS-RUN-EMPLOYEE-ID are both in hand before 100-FIND-STAFF-
011300* MEMBER runs; if the card is missing, WS-RUN-EMPLOYEE-ID is left
011400* at SPACES and the lookup below simply runs to STAFF-FILE-AT-END
011500* without finding anything, which is caught in MAIN-PROCESS the
011600* same way a genuinely bad employee id would be.
011700*----------------------------------------------------------------
011800 OPENING-PROCEDURE.
011900     OPEN INPUT  PARM-CARD-FILE
012000                 STAFF-FILE
012100                 TRANSACTION-FILE
012200          OUTPUT STAFF-PERFORMANCE-REPORT.
012300     READ PARM-CARD-FILE
012400         AT END
012500             DISPLAY "STFSUM01 - NO PARM CARD SUPPLIED"
012600             MOVE "Y" TO WS-PARM-CARD-SW.
012700     MOVE PARM-START-DATE  TO WS-RUN-DATE.
012800     MOVE PARM-EMPLOYEE-ID TO WS-RUN-EMPLOYEE-ID.
012900     PERFORM 100-FIND-STAFF-MEMBER.
013000     PERFORM 150-READ-TRANSACTION.
013100
013200* Linear scan, not a table -- see the note on SLSTAFF.CBL above.
013300 100-FIND-STAFF-MEMBER.
013400     MOVE "N" TO WS-STAFF-FOUND-SW.
013500     PERFORM 110-READ-STAFF-RECORD
013600         UNTIL STAFF-FILE-AT-END
013700            OR STAFF-RECORD-FOUND.
013800
013900 110-READ-STAFF-RECORD.
014000     READ STAFF-FILE
014100         AT END
014200             MOVE "Y" TO WS-STAFF-FILE-EOF-SW
014300         NOT AT END
014400             IF STF-EMPLOYEE-ID = WS-RUN-EMPLOYEE-ID
014500                 MOVE "Y" TO WS-STAFF-FOUND-SW
014600                 MOVE STF-FIRST-NAME TO WS-STAFF-FIRST-NAME
014700                 MOVE STF-LAST-NAME  TO WS-STAFF-LAST-NAME.
014800
014900* Shared priming/read-ahead paragraph for the ledger pass below.
015000 150-READ-TRANSACTION.
015100     READ TRANSACTION-FILE
015200         AT END
015300             MOVE "Y" TO WS-TRANS-FILE-EOF-SW.
015400
015500*----------------------------------------------------------------
015600* MAIN -- REJECT A MISSING PARM CARD OR AN UNKNOWN EMPLOYEE,
015700* OTHERWISE SCAN THE LEDGER FOR THIS EMPLOYEE AND DATE
015800*----------------------------------------------------------------
015900 MAIN-PROCESS.
016000     IF NOT PARM-CARD-MISSING
016100         IF STAFF-RECORD-NOT-FOUND
016200             DISPLAY "STFSUM01 - STAFF NOT FOUND: "
016300                 WS-RUN-EMPLOYEE-ID
016400         ELSE
016500             PERFORM 200-SCAN-ONE-TRANSACTION THRU 200-EXIT
016600                 UNTIL TRANS-FILE-AT-END
016700             PERFORM 300-WRITE-SUMMARY-LINE.
016800
016900* Revised 08/14/02 -- same GO TO idiom as DLYSUM01/DLYRPT01/
017000* STFRPT01 for skipping a non-matching record instead of an
017100* extra level of IF nesting.
017200 200-SCAN-ONE-TRANSACTION.
017300     IF NOT TRN-STATUS-IS-COMPLETED
017400         GO TO 200-READ-NEXT.
017500     IF TRN-TRANSACTION-DATE NOT = WS-RUN-DATE
017600         GO TO 200-READ-NEXT.
017700     IF TRN-STAFF-EMPLOYEE-ID NOT = WS-RUN-EMPLOYEE-ID
017800         GO TO 200-READ-NEXT.
017900     ADD 1                TO WS-TRANSACTION-COUNT.
018000     ADD TRN-TOTAL-AMOUNT TO WS-TOTAL-SALES.
018100 200-READ-NEXT.
018200     PERFORM 150-READ-TRANSACTION.
018300 200-EXIT.
018400     EXIT.
018500
018600* AVG-TRANSACTION-AMT and CASH-HANDLED are not required for a
018700* single-employee/date inquiry -- zeroed rather than left
018800* uninitialized so a downstream reader never sees garbage.
018900 300-WRITE-SUMMARY-LINE.
019000     MOVE WS-RUN-EMPLOYEE-ID   TO SPL-EMPLOYEE-ID.
019100     MOVE WS-STAFF-NAME-WORK   TO SPL-STAFF-NAME.
019200     MOVE WS-TRANSACTION-COUNT TO SPL-TRANSACTION-COUNT.
019300     MOVE WS-TOTAL-SALES       TO SPL-TOTAL-SALES.
019400     MOVE ZERO                 TO SPL-AVG-TRANSACTION-AMT
019500                                   SPL-CASH-HANDLED.
019600     WRITE STAFF-PERFORMANCE-SUMMARY-LINE.
019700
019800* Closes every file opened in OPENING-PROCEDURE, same order.
019900 CLOSING-PROCEDURE.
020000     CLOSE PARM-CARD-FILE
020100           STAFF-FILE
020200           TRANSACTION-FILE
020300           STAFF-PERFORMANCE-REPORT.
