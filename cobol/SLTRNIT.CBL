000100*--------------------------------------------------------
000200* SLTRNIT.CBL
000300* FILE-CONTROL entry for the transaction line-item file.
000400* Items for one transaction appear together, in the order
000500* they were rung up.
000600*--------------------------------------------------------
000700     SELECT TRANSACTION-ITEM-FILE
000800         ASSIGN TO "TRANITM"
000900         ORGANIZATION IS LINE SEQUENTIAL.
