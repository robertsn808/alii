000100*================================================================
000200* DLYRPT01 -- Date-range daily sales report.  One row per
000300* business date in the requested range, most recent date
000400* first, with a grand-total line.  Run nightly and also
000500* on demand for a manager-requested date span.
000600*
000700* Classic three-file filter/sort/report shape: pull only the
000800* fields the control break needs out of the ledger into
000900* FILTER-FILE, SORT that down to WORK-FILE in the order the
001000* report wants, then read WORK-FILE once straight through with a
001100* control break on date.  Nothing in this program ever re-reads
001200* the permanent ledger once FILTER-FILE has been built.
001300*================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     DLYRPT01.
001600 AUTHOR.         R WAIALAE.
001700 INSTALLATION.   ALI'I FISH MARKET - DATA PROCESSING.
001800 DATE-WRITTEN.   07/16/88.
001900 DATE-COMPILED.
002000 SECURITY.       COMPANY CONFIDENTIAL.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 07/16/88  RW   ORIGINAL PROGRAM.  FILTER TO A WORK FILE, SORT
002500*                DESCENDING BY DATE, CONTROL-BREAK PRINT.
002600* 03/19/90  DKL  VOIDED AND REFUNDED TRANSACTIONS NO LONGER
002700*                COUNTED -- ONLY STATUS = COMPLETED.  TICKET
002800*                AF-0172.
002900* 01/05/94  MKA  FOUR PAYMENT-METHOD SUBTOTALS ADDED TO EACH
003000*                DATE LINE.  TICKET AF-0255.
003100* 03/14/96  MKA  GRAND-TOTAL LINE ADDED AT END OF REPORT.
003200*                TICKET AF-0311.
003300* 06/03/98  JPK  Y2K REMEDIATION -- PARM-START-DATE, PARM-END-
003400*                DATE AND TRN-TRANSACTION-DATE ALL COMPARED AS
003500*                FULL 8-DIGIT CCYYMMDD.  TICKET AF-0347.
003600* 05/22/01  TNH  NFC PAYMENT METHOD ADDED TO THE SUBTOTAL SET.
003700*                TICKET AF-0402.
003800* 08/14/02  TNH  110- AND 220- RESTRUCTURED TO THE SHOP'S USUAL
003900*                GO-TO-PAST-THE-SKIP STYLE, AND BOTH DRIVING
004000*                PERFORMS NOW CARRY AN EXPLICIT THRU RANGE, TO
004100*                MATCH STFRPT01 AND MAKE THE TWO CONTROL-BREAK
004200*                PROGRAMS READ THE SAME WAY.  NO CHANGE IN
004300*                BEHAVIOR.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300* PARM-START-DATE/PARM-END-DATE bound the report.
005400     COPY "SLPARM.CBL".
005500
005600* The permanent ledger -- read once, straight through, in 100-.
005700     COPY "SLTRNHD.CBL".
005800
005900* FILTER-FILE/SORT-FILE/WORK-FILE are this program's own
006000* throwaway work files, not shared with any other program, so
006100* they are SELECTed inline here instead of as COPY members.
006200* They are deleted (or simply overwritten next run) by the JCL
006300* step that follows this one -- nothing downstream of this
006400* program ever opens them.
006500     SELECT FILTER-FILE
006600         ASSIGN TO "DTFILT"
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900* No ORGANIZATION clause on the SD -- SORT-FILE is never OPENed
007000* or READ directly, only named on the SORT statement in 150-.
007100     SELECT SORT-FILE
007200         ASSIGN TO "DTSORT".
007300
007400     SELECT WORK-FILE
007500         ASSIGN TO "DTWORK"
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800* The one-line-per-date-plus-grand-total output report.
007900     COPY "SLDSSUM.CBL".
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400     COPY "FDPARM.CBL".
008500
008600     COPY "FDTRNHD.CBL".
008700
008800*----------------------------------------------------------------
008900* FILTER-FILE holds only the fields the control break needs,
009000* one record per COMPLETED transaction inside the parm date
009100* range, before it is sorted into date order.
009200*----------------------------------------------------------------
009300 FD  FILTER-FILE
009400     LABEL RECORDS ARE STANDARD.
009500* CCYYMMDD, same as TRN-TRANSACTION-DATE on the ledger -- no
009600* reason to shrink it down going into the work files.
009700 01  FILTER-RECORD.
009800     05  FLT-TRANSACTION-DATE     PIC 9(8).
009900     05  FLT-PAYMENT-METHOD       PIC X(4).
010000     05  FLT-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
010100     05  FLT-TAX-AMOUNT           PIC S9(8)V99 COMP-3.
010200     05  FILLER                   PIC X(05).
010300
010400* Same layout as FILTER-RECORD -- the SORT statement in 150-
010500* reads FILTER-FILE through this SD and writes WORK-FILE through
010600* WORK-RECORD below, one field-for-field pass, nothing reshaped.
010700 SD  SORT-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  SORT-RECORD.
011000     05  SRT-TRANSACTION-DATE     PIC 9(8).
011100     05  SRT-PAYMENT-METHOD       PIC X(4).
011200     05  SRT-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
011300     05  SRT-TAX-AMOUNT           PIC S9(8)V99 COMP-3.
011400     05  FILLER                   PIC X(05).
011500
011600* WORK-FILE is what MAIN-PROCESS actually reads -- sorted
011700* descending by date, ready for the control break.  The four
011800* payment-method 88s make 230- below read the same as the
011900* payment-method test in every other program in this system.
012000 FD  WORK-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 01  WORK-RECORD.
012300     05  WRK-TRANSACTION-DATE     PIC 9(8).
012400     05  WRK-PAYMENT-METHOD       PIC X(4).
012500         88  WRK-PAYMENT-IS-CASH      VALUE "CASH".
012600         88  WRK-PAYMENT-IS-CARD      VALUE "CARD".
012700         88  WRK-PAYMENT-IS-NFC       VALUE "NFC ".
012800         88  WRK-PAYMENT-IS-QR        VALUE "QR  ".
012900     05  WRK-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
013000     05  WRK-TAX-AMOUNT           PIC S9(8)V99 COMP-3.
013100     05  FILLER                   PIC X(05).
013200
013300* The output line layout -- DAILY-SALES-SUMMARY-LINE -- and its
013400* companion report-group spacing are defined once in this one
013500* copybook and shared with DLYSUM01, so a layout change only has
013600* to be made in one place.
013700     COPY "FDDSSUM.CBL".
013800
013900 WORKING-STORAGE SECTION.
014000
014100     COPY "WSSWTCH.CBL".
014200
014300* Loaded off the parm card once, in OPENING-PROCEDURE, and never
014400* changed again for the rest of the run.
014500 77  WS-START-DATE             PIC 9(8) VALUE ZEROES.
014600 77  WS-END-DATE               PIC 9(8) VALUE ZEROES.
014700
014800* The date of the control-break group currently being totaled,
014900* broken out by century/month/day purely for the 220- DISPLAY.
015000 77  WS-CURRENT-DATE-BRK       PIC 9(8) VALUE ZEROES.
015100 01  WS-CURRENT-DATE-BRK-R REDEFINES WS-CURRENT-DATE-BRK.
015200     05  WS-DATE-BRK-CCYY          PIC 9(4).
015300     05  WS-DATE-BRK-MM            PIC 9(2).
015400     05  WS-DATE-BRK-DD            PIC 9(2).
015500* How many date groups have printed so far -- not used by any
015600* business rule, just a sanity count this shop has long since
015700* gotten in the habit of keeping on every control-break program,
015800* in case an operator asks "how many days came out of that run."
015900 77  WS-DATE-COUNT             PIC 9(6) COMP VALUE ZERO.
016000
016100* Reset to zero at the top of every new date group in 220-, then
016200* rolled forward into WS-GRAND-TOTALS once the group's line is
016300* written in 240-.
016400 01  WS-DATE-TOTALS.
016500     05  WS-TRANSACTION-COUNT      PIC 9(6) COMP-3 VALUE ZERO.
016600     05  WS-TOTAL-SALES            PIC S9(8)V99 COMP-3 VALUE ZERO.
016700     05  WS-CASH-SALES             PIC S9(8)V99 COMP-3 VALUE ZERO.
016800     05  WS-CARD-SALES             PIC S9(8)V99 COMP-3 VALUE ZERO.
016900     05  WS-NFC-SALES              PIC S9(8)V99 COMP-3 VALUE ZERO.
017000     05  WS-QR-SALES               PIC S9(8)V99 COMP-3 VALUE ZERO.
017100     05  WS-TOTAL-TAX              PIC S9(8)V99 COMP-3 VALUE ZERO.
017200     05  FILLER                    PIC X(05).
017300
017400* Accumulated across the whole report, never reset -- printed
017500* once by 280- after the last date group's line has gone out.
017600 01  WS-GRAND-TOTALS.
017700     05  WS-GRAND-TOTAL-SALES      PIC S9(8)V99 COMP-3 VALUE ZERO.
017800     05  WS-GRAND-TOTAL-TAX        PIC S9(8)V99 COMP-3 VALUE ZERO.
017900     05  FILLER                    PIC X(05).
018000
018100* Laid out to land in the same columns as DAILY-SALES-SUMMARY-LINE
018200* (see FDDSSUM.CBL) even though this is a different 01-level group
018300* -- WRITE ... FROM only requires the sizes to be compatible, not
018400* identical, and this shop always builds the grand-total line as
018500* its own record rather than re-using the detail line's fields.
018600 01  WS-GRAND-TOTAL-LINE.
018700     05  FILLER                    PIC X(08)
018800         VALUE "  GRAND-".
018900     05  FILLER                    PIC X(06)
019000         VALUE "TOTAL ".
019100     05  FILLER                    PIC X(12) VALUE SPACES.
019200     05  WS-GTL-TOTAL-SALES        PIC Z(5)9.99-.
019300     05  FILLER                    PIC X(31) VALUE SPACES.
019400     05  WS-GTL-TOTAL-TAX          PIC Z(5)9.99-.
019500     05  FILLER                    PIC X(10) VALUE SPACES.
019600
019700* Standard three-paragraph driver for this shop's batch programs.
019800 PROCEDURE DIVISION.
019900 PROGRAM-BEGIN.
020000     PERFORM OPENING-PROCEDURE.
020100     PERFORM MAIN-PROCESS.
020200     PERFORM CLOSING-PROCEDURE.
020300
020400* Not reached by this program -- no other program CALLs DLYRPT01,
020500* but the paragraph is kept in place for consistency with the rest
020600* of the shop's batch drivers, all of which carry it.
020700 PROGRAM-EXIT.
020800     EXIT PROGRAM.
020900
021000* Normal end of job.
021100 PROGRAM-DONE.
021200     STOP RUN.
021300
021400*----------------------------------------------------------------
021500* 100 -- READ THE PARM CARD, THEN FILTER COMPLETED, IN-RANGE
021600* TRANSACTIONS OUT TO FILTER-FILE
021700*----------------------------------------------------------------
021800 OPENING-PROCEDURE.
021900     OPEN INPUT  PARM-CARD-FILE.
022000     READ PARM-CARD-FILE
022100         AT END
022200             DISPLAY "DLYRPT01 - NO PARM CARD SUPPLIED"
022300             MOVE "Y" TO WS-PARM-CARD-SW.
022400     MOVE PARM-START-DATE TO WS-START-DATE.
022500     MOVE PARM-END-DATE   TO WS-END-DATE.
022600* PARM-CARD-FILE has nothing else on it worth keeping open for,
022700* so it is closed here rather than carried down into
022800* CLOSING-PROCEDURE with everything else.
022900     CLOSE PARM-CARD-FILE.
023000     IF PARM-CARD-WAS-READ
023100         OPEN INPUT  TRANSACTION-FILE
023200              OUTPUT FILTER-FILE
023300         PERFORM 100-READ-TRANSACTION
023400         PERFORM 110-FILTER-ONE-TRANSACTION THRU 110-EXIT
023500             UNTIL TRANS-FILE-AT-END
023600         CLOSE TRANSACTION-FILE
023700               FILTER-FILE
023800         PERFORM 150-SORT-FILTERED-RECORDS.
023900
024000* Shared by the priming read above and the read-ahead inside
024100* 110-FILTER-ONE-TRANSACTION below.
024200 100-READ-TRANSACTION.
024300     READ TRANSACTION-FILE
024400         AT END
024500             MOVE "Y" TO WS-TRANS-FILE-EOF-SW.
024600
024700* Revised 08/14/02.  A transaction that is not COMPLETED, or that
024800* falls outside the parm date range, falls straight through to
024900* the read-ahead at 110-READ-NEXT without ever reaching the
025000* WRITE -- the shop's usual skip-and-continue style, same as
025100* DLYSUM01/STFSUM01/STFRPT01.
025200 110-FILTER-ONE-TRANSACTION.
025300     IF NOT TRN-STATUS-IS-COMPLETED
025400         GO TO 110-READ-NEXT.
025500     IF TRN-TRANSACTION-DATE LESS THAN WS-START-DATE
025600         GO TO 110-READ-NEXT.
025700     IF TRN-TRANSACTION-DATE GREATER THAN WS-END-DATE
025800         GO TO 110-READ-NEXT.
025900     MOVE TRN-TRANSACTION-DATE TO FLT-TRANSACTION-DATE.
026000     MOVE TRN-PAYMENT-METHOD   TO FLT-PAYMENT-METHOD.
026100     MOVE TRN-TOTAL-AMOUNT     TO FLT-TOTAL-AMOUNT.
026200     MOVE TRN-TAX-AMOUNT       TO FLT-TAX-AMOUNT.
026300     WRITE FILTER-RECORD.
026400 110-READ-NEXT.
026500     PERFORM 100-READ-TRANSACTION.
026600 110-EXIT.
026700     EXIT.
026800
026900* Descending by date so the most recent business day prints
027000* first -- COBOL's SORT...USING...GIVING opens, reads, sorts and
027100* writes FILTER-FILE/WORK-FILE itself; this shop never hand-codes
027200* a release/return loop around SORT when USING/GIVING will do.
027300 150-SORT-FILTERED-RECORDS.
027400     SORT SORT-FILE
027500         ON DESCENDING KEY SRT-TRANSACTION-DATE
027600         USING FILTER-FILE
027700         GIVING WORK-FILE.
027800
027900*----------------------------------------------------------------
028000* 200 -- CONTROL BREAK ON DATE, MOST RECENT DATE FIRST
028100*----------------------------------------------------------------
028200 MAIN-PROCESS.
028300     IF PARM-CARD-WAS-READ
028400         OPEN INPUT  WORK-FILE
028500              OUTPUT DAILY-SALES-SUMMARY-REPORT
028600         MOVE "N" TO WS-WORK-FILE-EOF-SW
028700         PERFORM 210-READ-WORK-RECORD
028800         PERFORM 220-PROCESS-ALL-DATES THRU 220-EXIT
028900             UNTIL WORK-FILE-AT-END
029000         PERFORM 280-WRITE-GRAND-TOTAL
029100         CLOSE WORK-FILE
029200               DAILY-SALES-SUMMARY-REPORT.
029300
029400* Shared by the priming read above and the read-ahead inside
029500* 230-ACCUMULATE-ONE-RECORD below.
029600 210-READ-WORK-RECORD.
029700     READ WORK-FILE
029800         AT END
029900             MOVE "Y" TO WS-WORK-FILE-EOF-SW.
030000
030100* One pass of this paragraph handles one whole date group: save
030200* off the break date, zero the accumulators, roll every record
030300* that shares the break date into 230- (which reads ahead to the
030400* next record each time), then write the date's line once the
030500* inner PERFORM falls off the group.
030600 220-PROCESS-ALL-DATES.
030700     ADD 1 TO WS-DATE-COUNT.
030800     MOVE WRK-TRANSACTION-DATE TO WS-CURRENT-DATE-BRK.
030900     DISPLAY "DLYRPT01 CONTROL BREAK ON " WS-DATE-BRK-CCYY "/"
031000         WS-DATE-BRK-MM "/" WS-DATE-BRK-DD.
031100     MOVE ZERO TO WS-TRANSACTION-COUNT WS-TOTAL-SALES
031200                   WS-CASH-SALES WS-CARD-SALES WS-NFC-SALES
031300                   WS-QR-SALES   WS-TOTAL-TAX.
031400     PERFORM 230-ACCUMULATE-ONE-RECORD
031500         UNTIL WORK-FILE-AT-END
031600            OR WRK-TRANSACTION-DATE NOT = WS-CURRENT-DATE-BRK.
031700     PERFORM 240-WRITE-DATE-LINE.
031800 220-EXIT.
031900     EXIT.
032000
032100* The four payment-method ADDs are mutually exclusive, same
032200* reasoning as DLYSUM01's 210-.
032300 230-ACCUMULATE-ONE-RECORD.
032400     ADD 1                 TO WS-TRANSACTION-COUNT.
032500     ADD WRK-TOTAL-AMOUNT  TO WS-TOTAL-SALES.
032600     ADD WRK-TAX-AMOUNT    TO WS-TOTAL-TAX.
032700     IF WRK-PAYMENT-IS-CASH
032800         ADD WRK-TOTAL-AMOUNT TO WS-CASH-SALES.
032900     IF WRK-PAYMENT-IS-CARD
033000         ADD WRK-TOTAL-AMOUNT TO WS-CARD-SALES.
033100     IF WRK-PAYMENT-IS-NFC
033200         ADD WRK-TOTAL-AMOUNT TO WS-NFC-SALES.
033300     IF WRK-PAYMENT-IS-QR
033400         ADD WRK-TOTAL-AMOUNT TO WS-QR-SALES.
033500     PERFORM 210-READ-WORK-RECORD.
033600
033700* Rolls this date's totals into WS-GRAND-TOTALS as the very last
033800* thing it does, which is what lets 280- below simply print
033900* WS-GRAND-TOTALS once every date line has already gone out.
034000 240-WRITE-DATE-LINE.
034100     MOVE WS-CURRENT-DATE-BRK  TO DSL-SUMMARY-DATE.
034200     MOVE WS-TRANSACTION-COUNT TO DSL-TRANSACTION-COUNT.
034300     MOVE WS-TOTAL-SALES       TO DSL-TOTAL-SALES.
034400     MOVE WS-CASH-SALES        TO DSL-CASH-SALES.
034500     MOVE WS-CARD-SALES        TO DSL-CARD-SALES.
034600     MOVE WS-NFC-SALES         TO DSL-NFC-SALES.
034700     MOVE WS-QR-SALES          TO DSL-QR-SALES.
034800     MOVE WS-TOTAL-TAX         TO DSL-TOTAL-TAX.
034900     WRITE DAILY-SALES-SUMMARY-LINE.
035000     ADD WS-TOTAL-SALES TO WS-GRAND-TOTAL-SALES.
035100     ADD WS-TOTAL-TAX   TO WS-GRAND-TOTAL-TAX.
035200
035300* Added ticket AF-0311, 03/14/96 -- see the change log above.
035400* WS-GTL-TOTAL-SALES/WS-GTL-TOTAL-TAX are the only two fields in
035500* WS-GRAND-TOTAL-LINE that ever change; the label text and the
035600* surrounding FILLER spacing were set once, by VALUE clause, back
035700* in working-storage and are never touched again.
035800 280-WRITE-GRAND-TOTAL.
035900     MOVE WS-GRAND-TOTAL-SALES TO WS-GTL-TOTAL-SALES.
036000     MOVE WS-GRAND-TOTAL-TAX   TO WS-GTL-TOTAL-TAX.
036100     WRITE DAILY-SALES-SUMMARY-LINE FROM WS-GRAND-TOTAL-LINE.
036200
036300* PARM-CARD-FILE is closed as soon as it is read, in
036400* OPENING-PROCEDURE; every other file is opened and closed in
036500* lockstep with PARM-CARD-WAS-READ further up, so there is
036600* nothing left for this paragraph to do on a normal run.
036700 CLOSING-PROCEDURE.
036800     CONTINUE.
