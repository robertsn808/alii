000100*--------------------------------------------------------
000200* WSDATE1.CBL
000300* Run-date/heading-date work fields, shared by the report
000400* and summary programs.  Adapted from the old bill-pay
000500* date copybook -- same CCYY/MM/DD split, retargeted to
000600* stamp report headings and edit TRANSACTION-DATE values
000700* instead of prompting an operator for a due date.
000800*--------------------------------------------------------
000900 77  WS-ACCEPT-DATE               PIC 9(8) VALUE ZEROES.
001000 01  WS-ACCEPT-DATE-GROUP REDEFINES WS-ACCEPT-DATE.
001100     05  WS-CDT-CCYY                  PIC 9(4).
001200     05  WS-CDT-MM                    PIC 9(2).
001300     05  WS-CDT-DD                    PIC 9(2).
001400
001500 77  WS-ACCEPT-TIME               PIC 9(8) VALUE ZEROES.
001600 01  WS-ACCEPT-TIME-GROUP REDEFINES WS-ACCEPT-TIME.
001700     05  WS-CDT-HH                    PIC 9(2).
001800     05  WS-CDT-MIN                   PIC 9(2).
001900     05  WS-CDT-SEC                   PIC 9(2).
002000     05  WS-CDT-HUNDREDTHS            PIC 9(2).
002100
002200 77  WS-HEADING-DATE-FMT          PIC 9999/99/99 VALUE ZEROES.
002300
002400 01  WS-EDIT-DATE-CCYYMMDD        PIC 9(8) VALUE ZEROES.
002500 01  WS-EDIT-DATE-R REDEFINES WS-EDIT-DATE-CCYYMMDD.
002600     05  WS-EDIT-DATE-CCYY            PIC 9(4).
002700     05  WS-EDIT-DATE-MM              PIC 9(2).
002800     05  WS-EDIT-DATE-DD              PIC 9(2).
