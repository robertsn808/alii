000100*--------------------------------------------------------
000200* WSSWTCH.CBL
000300* Common end-of-file and found/not-found switches.  Every
000400* summary and report program COPYs this instead of rolling
000500* its own -- keeps the 88-level names the same everywhere.
000600*--------------------------------------------------------
000700 77  WS-STAFF-FILE-EOF-SW         PIC X VALUE "N".
000800     88  STAFF-FILE-AT-END            VALUE "Y".
000900 77  WS-TRANS-FILE-EOF-SW         PIC X VALUE "N".
001000     88  TRANS-FILE-AT-END            VALUE "Y".
001100 77  WS-ITEM-FILE-EOF-SW          PIC X VALUE "N".
001200     88  ITEM-FILE-AT-END             VALUE "Y".
001300 77  WS-WORK-FILE-EOF-SW          PIC X VALUE "N".
001400     88  WORK-FILE-AT-END             VALUE "Y".
001500 77  WS-STAFF-FOUND-SW            PIC X VALUE "N".
001600     88  STAFF-RECORD-FOUND           VALUE "Y".
001700     88  STAFF-RECORD-NOT-FOUND       VALUE "N".
001800 77  WS-PARM-CARD-SW              PIC X VALUE "N".
001900     88  PARM-CARD-MISSING           VALUE "Y".
002000     88  PARM-CARD-WAS-READ          VALUE "N".
